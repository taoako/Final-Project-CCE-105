000010*
000020*    SLSTUD.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE STUDENT MASTER FILE.  UPDATED
000050*    IN PLACE (WHOLE-FILE REWRITE) AFTER BALANCE DEDUCTIONS --
000060*    NO INDEXED ACCESS IS AVAILABLE TO THIS FILE.
000070*    ----------------------------------------------------------
000080*    08/01/2018  LF   ORIGINAL (AS SLVND02.CBL, VENDOR FILE)
000090*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000100*
000110     SELECT STUDENT-FILE ASSIGN TO "STUDFILE"
000120         ORGANIZATION IS SEQUENTIAL
000130         ACCESS MODE IS SEQUENTIAL.
