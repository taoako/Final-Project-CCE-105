000010*
000020*    SLTRAN.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE TRANSACTION-FILE -- THE BATCH'S
000050*    DRIVING INPUT.  ONE RECORD PER STUDENT REQUEST TO ENROLL OR
000060*    PAY, BUILT FROM WHATEVER FRONT END COLLECTED THE REQUEST
000070*    DURING THE DAY (NOT THIS JOB'S CONCERN -- THIS JOB ONLY
000080*    POSTS WHAT IT IS HANDED).
000090*    ----------------------------------------------------------
000100*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000110*
000120     SELECT TRANSACTION-FILE ASSIGN TO "TRANFILE"
000130         ORGANIZATION IS SEQUENTIAL
000140         ACCESS MODE IS SEQUENTIAL.
