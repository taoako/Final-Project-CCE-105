000010*
000020*    FDEXAM.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR EXAM-FILE.
000050*    ONE RECORD PER EXAM OFFERED BY A COURSE.  READ IN FULL AT
000060*    JOB START AND HELD IN EX-TABLE (WORKING-STORAGE) FOR THE
000070*    DURATION OF THE RUN -- NOT RE-READ RECORD BY RECORD.
000080*    ----------------------------------------------------------
000090*    08/01/2018  LF   ORIGINAL (AS FDVOUCH.CBL, VOUCHER FILE)
000100*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000110*    03/21/2026  RCM  RQ-4471 ADDED EXAM-DATE-R REDEFINES FOR THE
000120*                     STATUS-DERIVATION COMPARE AGAINST TODAY
000130*
000140 FD  EXAM-FILE
000150     LABEL RECORDS ARE STANDARD
000160     RECORD CONTAINS 100 CHARACTERS.
000170*
000180 01  EXAM-RECORD.
000190     05  EXAM-ID                  PIC 9(06).
000200     05  EXAM-NAME                PIC X(40).
000210     05  EXAM-COURSE-ID           PIC 9(06).
000220     05  EXAM-DATE                PIC 9(08).
000230     05  EXAM-DATE-R REDEFINES EXAM-DATE.
000240         10  EXAM-DATE-CCYY       PIC 9(04).
000250         10  EXAM-DATE-MM         PIC 9(02).
000260         10  EXAM-DATE-DD         PIC 9(02).
000270     05  EXAM-TIME                PIC 9(04).
000280     05  EXAM-DURATION-TEXT       PIC X(10).
000290     05  EXAM-MAX-STUDENTS        PIC 9(04).
000300     05  EXAM-FEE                 PIC S9(05)V99.
000310     05  FILLER                   PIC X(15).
