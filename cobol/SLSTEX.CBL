000010*
000020*    SLSTEX.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE STUDENT-EXAM (ENROLLMENT) FILE.
000050*    THIS IS THE MASTER FILE THE BATCH UPDATES -- NEW ENROLLMENT
000060*    ROWS ARE APPENDED, EXISTING ROWS ARE UPDATED FOR THE PAID
000070*    FLAG AND SCHEDULE FIELDS, THEN THE WHOLE FILE IS REWRITTEN.
000080*    ----------------------------------------------------------
000090*    08/01/2018  LF   ORIGINAL (AS SLVOUCH.CBL, VOUCHER FILE)
000100*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000110*
000120     SELECT STUDENT-EXAM-FILE ASSIGN TO "STEXFILE"
000130         ORGANIZATION IS SEQUENTIAL
000140         ACCESS MODE IS SEQUENTIAL.
