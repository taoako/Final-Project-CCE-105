000010*
000020*    FDPMT.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR PAYMENT-FILE.  ONE
000050*    RECORD PER PAYMENT POSTED -- SINGLE-EXAM PAYMENTS CARRY THE
000060*    EXAM ID PAID; "PAY ALL UNPAID" PAYMENTS LEAVE PMT-EXAM-ID
000070*    AT ZERO AND CARRY THE SUMMED AMOUNT ACROSS ALL EXAMS PAID.
000080*    ----------------------------------------------------------
000090*    08/01/2018  LF   ORIGINAL (AS FDVOUCH.CBL, VOUCHER FILE)
000100*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000110*
000120 FD  PAYMENT-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 80 CHARACTERS.
000150*
000160 01  PAYMENT-RECORD.
000170     05  PMT-ID                   PIC 9(06).
000180     05  PMT-STUDENT-ID           PIC 9(06).
000190     05  PMT-EXAM-ID              PIC 9(06).
000200     05  PMT-AMOUNT               PIC S9(07)V99.
000210     05  PMT-METHOD               PIC X(15).
000220         88  PMT-METHOD-GCASH         VALUE "GCash          ".
000230         88  PMT-METHOD-PAYMAYA       VALUE "PayMaya        ".
000240         88  PMT-METHOD-CREDIT-CARD   VALUE "Credit Card    ".
000250         88  PMT-METHOD-BANK-TRANSFER VALUE "Bank Transfer  ".
000260         88  PMT-METHOD-CASH          VALUE "Cash           ".
000270     05  PMT-REFERENCE-NO         PIC X(30).
000280     05  FILLER                   PIC X(08).
