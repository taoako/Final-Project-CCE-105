000010*
000020*    FDTRAN.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR TRANSACTION-FILE.
000050*    TRAN-TYPE "1" = ENROLL TRAN-STUDENT-ID IN TRAN-EXAM-ID.
000060*    TRAN-TYPE "2" = PAY FOR TRAN-EXAM-ID ONLY (SINGLE PAYMENT).
000070*    TRAN-TYPE "3" = PAY ALL UNPAID EXAMS FOR TRAN-STUDENT-ID
000080*                    (TRAN-EXAM-ID IS IGNORED/ZERO ON THIS TYPE).
000090*    ----------------------------------------------------------
000100*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000110*
000120 FD  TRANSACTION-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 80 CHARACTERS.
000150*
000160 01  TRANSACTION-RECORD.
000170     05  TRAN-TYPE                PIC X(01).
000180         88  TRAN-IS-ENROLL           VALUE "1".
000190         88  TRAN-IS-PAY-ONE          VALUE "2".
000200         88  TRAN-IS-PAY-ALL          VALUE "3".
000210     05  TRAN-STUDENT-ID          PIC 9(06).
000220     05  TRAN-EXAM-ID             PIC 9(06).
000230     05  TRAN-METHOD              PIC X(15).
000240     05  TRAN-REFERENCE-NO        PIC X(30).
000250     05  FILLER                   PIC X(22).
