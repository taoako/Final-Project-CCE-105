000010*
000020*    FDSTUD.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR STUDENT-FILE.
000050*    LOADED IN FULL INTO ST-TABLE AT JOB START; STUDENT-BALANCE
000060*    IS DECREMENTED IN THE TABLE AS ENROLLMENTS ARE POSTED AND
000070*    THE WHOLE FILE IS REWRITTEN FROM THE TABLE AT JOB END.
000080*    ----------------------------------------------------------
000090*    08/01/2018  LF   ORIGINAL (AS FDVND02.CBL, VENDOR FILE)
000100*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000110*
000120 FD  STUDENT-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 80 CHARACTERS.
000150*
000160 01  STUDENT-RECORD.
000170     05  STUDENT-ID               PIC 9(06).
000180     05  STUDENT-NAME             PIC X(40).
000190     05  STUDENT-COURSE-ID        PIC 9(06).
000200     05  STUDENT-BALANCE          PIC S9(07)V99.
000210     05  FILLER                   PIC X(19).
