000010*
000020*    PLDATE.CBL
000030*    ----------------------------------------------------------
000040*    PARAGRAPH LIBRARY -- WINDOWS THE SYSTEM DATE TO A FOUR-
000050*    DIGIT CENTURY SO 0050-GET-TODAY CAN STAMP GDTV-TODAY-
000060*    CCYYMMDD FOR THE EXAM STATUS-DERIVATION COMPARE IN
000070*    PLENROLL.CBL.  COPY THIS, WSDATE.CBL, INTO THE PROCEDURE
000080*    DIVISION OF ANY PROGRAM THAT NEEDS TODAY'S DATE.
000090*    ----------------------------------------------------------
000100*    08/01/1987  LF   ORIGINAL (AS PLDATE.CBL, OPERATOR SCREENS)
000110*    11/09/1998  LF   Y2K REVIEW -- SEE WSDATE.CBL PIVOT NOTE
000120*    03/14/2026  RCM  RQ-4471 DROPPED THE SCREEN-PROMPT LOGIC,
000130*                     KEPT ONLY THE WINDOWING PARAGRAPH
000140*
000150 0050-GET-TODAY.
000160     ACCEPT GDTV-SYSTEM-DATE-YYMMDD FROM DATE.
000170     IF GDTV-SYSTEM-YY < GDTV-CENTURY-PIVOT
000180         MOVE 2000 TO GDTV-CENTURY-WORK
000190     ELSE
000200         MOVE 1900 TO GDTV-CENTURY-WORK
000210     END-IF.
000220     COMPUTE GDTV-TODAY-CCYY = GDTV-CENTURY-WORK + GDTV-SYSTEM-YY.
000230     MOVE GDTV-SYSTEM-MM TO GDTV-TODAY-MM.
000240     MOVE GDTV-SYSTEM-DD TO GDTV-TODAY-DD.
000250 0050-GET-TODAY-EXIT.
000260     EXIT.
