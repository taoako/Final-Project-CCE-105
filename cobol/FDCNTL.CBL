000010*
000020*    FDCNTL.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR CONTROL-FILE.  ONE
000050*    RECORD, READ AT JOB START AND REWRITTEN AT JOB END WITH THE
000060*    NEW HIGH-WATER KEYS SO THE NEXT RUN ASSIGNS SE-ID/PMT-ID
000070*    VALUES THAT DO NOT COLLIDE WITH TODAY'S.
000080*    ----------------------------------------------------------
000090*    08/01/2018  LF   ORIGINAL (AS FDCONTRL.CBL, LAST VOUCHER NO)
000100*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000110*
000120 FD  CONTROL-FILE
000130     LABEL RECORDS ARE STANDARD
000140     RECORD CONTAINS 20 CHARACTERS.
000150*
000160 01  CONTROL-RECORD.
000170     05  CTL-LAST-SE-ID           PIC 9(06).
000180     05  CTL-LAST-PMT-ID          PIC 9(06).
000190     05  FILLER                   PIC X(08).
