000010*
000020*    SLEXAM.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE EXAM MASTER FILE (EXAM-FILE).
000050*    READ-ONLY, LOADED IN FULL INTO EX-TABLE AT THE START OF THE
000060*    EXAM-ENROLL-POST RUN.  SEE FDEXAM.CBL FOR THE RECORD LAYOUT.
000070*    ----------------------------------------------------------
000080*    08/01/2018  LF   ORIGINAL (AS SLVOUCH.CBL, VOUCHER FILE)
000090*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000100*
000110     SELECT EXAM-FILE ASSIGN TO "EXAMFILE"
000120         ORGANIZATION IS SEQUENTIAL
000130         ACCESS MODE IS SEQUENTIAL.
