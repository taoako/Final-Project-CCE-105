000010*
000020*    PLDURTN.CBL
000030*    ----------------------------------------------------------
000040*    PARAGRAPH LIBRARY -- TURNS THE FREE-TEXT EXAM-DURATION-TEXT
000050*    FIELD (EXAM-DURATION ON THE EXAM MASTER, E.G. "1.5 HOURS",
000060*    "90 MIN", "2") INTO A WHOLE NUMBER OF MINUTES FOR THE AUTO-
000070*    SCHEDULER.  CALLER LOADS WK-DURTEXT-FOR-PARSE AND PERFORMS
000080*    4500-PARSE-DURATION THRU 4500-PARSE-DURATION-EXIT; RESULT
000090*    COMES BACK IN WK-PARSED-MINUTES.
000100*    ----------------------------------------------------------
000110*    THE FIVE-WAY TEST BELOW MUST STAY IN THIS EXACT ORDER --
000120*    "2.5" CONTAINS A "2" SO IF THE "2" TEST RAN FIRST EVERY
000130*    TWO-AND-A-HALF HOUR EXAM WOULD COME BACK AS A TWO HOUR ONE.
000140*    DO NOT RE-ORDER THESE IF-TESTS.  -- RCM 03/14/2026
000150*    ----------------------------------------------------------
000160*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000170*    ----------------------------------------------------------
000180*
000190 4500-PARSE-DURATION.
000200*    LOWERCASE A WORKING COPY FIRST -- THE TALLY TESTS BELOW ARE
000210*    ON DIGIT/DECIMAL SUBSTRINGS SO CASE DOES NOT MATTER TO THEM,
000220*    BUT THE LOWERCASE COPY IS KEPT IN CASE A FUTURE WORD-MATCH
000230*    TEST (E.G. "HR"/"MIN") IS EVER ADDED.
000240     MOVE WK-DURTEXT-FOR-PARSE TO WK-DURTEXT-LOWER.
000250     INSPECT WK-DURTEXT-LOWER CONVERTING
000260         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
000270         "abcdefghijklmnopqrstuvwxyz".
000280*    TEST 1 OF 5 -- "1.5" (HOURS) ANYWHERE IN THE TEXT = 90 MIN.
000290     MOVE 0 TO WK-TALLY.
000300     INSPECT WK-DURTEXT-LOWER TALLYING WK-TALLY FOR ALL "1.5".
000310     IF WK-TALLY > 0
000320         MOVE 90 TO WK-PARSED-MINUTES
000330         GO TO 4500-PARSE-DURATION-EXIT
000340     END-IF.
000350*    TEST 2 OF 5 -- "2.5" MUST BE CHECKED BEFORE THE BARE "2"
000360*    TEST BELOW, OR "2.5 HOURS" WOULD MATCH "2" FIRST AND COME
000370*    BACK AS TWO HOURS INSTEAD OF TWO AND A HALF.
000380     MOVE 0 TO WK-TALLY.
000390     INSPECT WK-DURTEXT-LOWER TALLYING WK-TALLY FOR ALL "2.5".
000400     IF WK-TALLY > 0
000410         MOVE 150 TO WK-PARSED-MINUTES
000420         GO TO 4500-PARSE-DURATION-EXIT
000430     END-IF.
000440*    TEST 3 OF 5 -- BARE "3" CHECKED AHEAD OF BARE "2" AND "1" FOR
000450*    THE SAME SUBSTRING-COLLISION REASON AS ABOVE.
000460     MOVE 0 TO WK-TALLY.
000470     INSPECT WK-DURTEXT-LOWER TALLYING WK-TALLY FOR ALL "3".
000480     IF WK-TALLY > 0
000490         MOVE 180 TO WK-PARSED-MINUTES
000500         GO TO 4500-PARSE-DURATION-EXIT
000510     END-IF.
000520*    TEST 4 OF 5 -- BARE "2" (THE "2.5" CASE ALREADY CAUGHT ABOVE).
000530     MOVE 0 TO WK-TALLY.
000540     INSPECT WK-DURTEXT-LOWER TALLYING WK-TALLY FOR ALL "2".
000550     IF WK-TALLY > 0
000560         MOVE 120 TO WK-PARSED-MINUTES
000570         GO TO 4500-PARSE-DURATION-EXIT
000580     END-IF.
000590*    TEST 5 OF 5 -- BARE "1" (THE "1.5" CASE ALREADY CAUGHT ABOVE).
000600*    NONE OF THE FIVE MATCHED -- FALL THROUGH TO THE DIGIT-STRIP
000610*    PARSER BELOW RATHER THAN GUESS.
000620     MOVE 0 TO WK-TALLY.
000630     INSPECT WK-DURTEXT-LOWER TALLYING WK-TALLY FOR ALL "1".
000640     IF WK-TALLY > 0
000650         MOVE 60 TO WK-PARSED-MINUTES
000660         GO TO 4500-PARSE-DURATION-EXIT
000670     END-IF.
000680*
000690     PERFORM 4550-STRIP-AND-PARSE-DIGITS
000700         THRU 4550-STRIP-AND-PARSE-DIGITS-EXIT.
000710 4500-PARSE-DURATION-EXIT.
000720     EXIT.
000730*
000740*    4550-STRIP-AND-PARSE-DIGITS FALLS BACK TO READING WHATEVER
000750*    DIGITS ARE IN THE TEXT (E.G. "45 MIN" = 45) AND DEFAULTS TO
000760*    TWO HOURS IF THERE ARE NONE AT ALL -- A BAD OR BLANK
000770*    EXAM-DURATION-TEXT SHOULD NOT STOP THE JOB.
000780 4550-STRIP-AND-PARSE-DIGITS.
000790     MOVE ZEROS TO WK-DIGITS-ONLY.
000800     MOVE 0 TO WK-DIGITS-LEN.
000810     SET WK-STRIP-IDX TO 1.
000820     PERFORM 4560-STRIP-ONE-CHAR
000830         THRU 4560-STRIP-ONE-CHAR-EXIT
000840         UNTIL WK-STRIP-IDX > 10.
000850     IF WK-DIGITS-LEN > 0
000860         MOVE WK-DIGITS-ONLY TO WK-PARSED-MINUTES
000870     ELSE
000880         MOVE 120 TO WK-PARSED-MINUTES
000890     END-IF.
000900 4550-STRIP-AND-PARSE-DIGITS-EXIT.
000910     EXIT.
000920*
000930*    ONE CHARACTER OF THE ORIGINAL (NOT LOWERCASED) TEXT -- A
000940*    DIGIT SHIFTS INTO THE RIGHT END OF WK-DIGITS-ONLY, BUILDING
000950*    THE NUMBER LEFT-TO-RIGHT AS THE SCAN MOVES ACROSS THE FIELD;
000960*    NON-DIGIT CHARACTERS (SPACES, LETTERS, THE DECIMAL POINT)
000970*    ARE SIMPLY SKIPPED.
000980 4560-STRIP-ONE-CHAR.
000990     MOVE WK-DURTEXT-FOR-PARSE(WK-STRIP-IDX:1) TO WK-ONE-CHAR.
001000     IF WK-ONE-CHAR IS NUMERIC
001010         MOVE WK-DIGITS-ONLY(2:9) TO WK-DIGITS-ONLY(1:9)
001020         MOVE WK-ONE-CHAR TO WK-DIGITS-ONLY(10:1)
001030         ADD 1 TO WK-DIGITS-LEN
001040     END-IF.
001050     SET WK-STRIP-IDX UP BY 1.
001060 4560-STRIP-ONE-CHAR-EXIT.
001070     EXIT.
