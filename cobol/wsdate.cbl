000010*
000020*> wsdate.cbl
000030*
000040*-------------------------------------------------------------------------
000050*    WORKING-STORAGE TO BE USED BY PLDATE.CBL
000060*-------------------------------------------------------------------------
000070*    ORIGINALLY HELD THE OPERATOR DATE-ENTRY/VALIDATION FIELDS FOR THE
000080*    OLD-AP SCREENS (GDTV-DATE-HEADING, GDTV-ACCEPT-EMPTY-DATE, THE
000090*    MONTH-NAME TABLE).  NONE OF THAT APPLIES TO A BATCH JOB WITH NO
000100*    OPERATOR AT THE KEYBOARD, SO THIS COPYBOOK NOW CARRIES ONLY WHAT
000110*    EXAM-ENROLL-POST NEEDS: TODAY'S DATE, WINDOWED TO FOUR-DIGIT
000120*    CENTURY, FOR THE EXAM STATUS-DERIVATION COMPARE.
000130*-------------------------------------------------------------------------
000140*    08/01/1987  LF   ORIGINAL (FULL OPERATOR DATE-ENTRY COPYBOOK)
000150*    11/09/1998  LF   Y2K REVIEW -- SYSTEM DATE IS STILL A 2-DIGIT
000160*                     YEAR ON THIS BOX; ADDED GDTV-CENTURY-PIVOT
000170*                     WINDOWING BELOW RATHER THAN TRUST THE OS.
000180*    03/14/2026  RCM  RQ-4471 STRIPPED THE OPERATOR-ENTRY FIELDS THIS
000190*                     JOB NEVER USES; KEPT ONLY THE WINDOWING PIECE.
000200*-------------------------------------------------------------------------
000210*
000220     01  GDTV-TODAY-CCYYMMDD           PIC 9(08).
000230     01  GDTV-TODAY-R REDEFINES GDTV-TODAY-CCYYMMDD.
000240         05  GDTV-TODAY-CCYY           PIC 9(04).
000250         05  GDTV-TODAY-MM             PIC 9(02).
000260         05  GDTV-TODAY-DD             PIC 9(02).
000270*
000280     01  GDTV-SYSTEM-DATE-YYMMDD       PIC 9(06).
000290     01  GDTV-SYSTEM-DATE-R REDEFINES GDTV-SYSTEM-DATE-YYMMDD.
000300         05  GDTV-SYSTEM-YY            PIC 9(02).
000310         05  GDTV-SYSTEM-MM            PIC 9(02).
000320         05  GDTV-SYSTEM-DD            PIC 9(02).
000330*
000340*    CENTURY-WINDOWING PIVOT -- A YY BELOW THIS VALUE IS TAKEN AS
000350*    20YY, A YY AT OR ABOVE IT IS TAKEN AS 19YY.
000360     77  GDTV-CENTURY-PIVOT            PIC 9(02) VALUE 50.
000370     77  GDTV-CENTURY-WORK             PIC 9(02) COMP.
