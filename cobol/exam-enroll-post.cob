000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. exam-enroll-post.
000030 AUTHOR. R C MENDIOLA.
000040 INSTALLATION. REGISTRAR DATA PROCESSING.
000050 DATE-WRITTEN. 04/02/1985.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED -- REGISTRAR/BURSAR BATCH USE ONLY.
000080*-------------------------------------------------------------------------
000090*    EXAM-ENROLL-POST
000100*    ----------------------------------------------------------
000110*    NIGHTLY/ON-DEMAND BATCH THAT POSTS THE DAY'S EXAM ENROLLMENT
000120*    AND PAYMENT TRANSACTIONS (TRANSACTION-FILE) AGAINST THE
000130*    STUDENT AND EXAM MASTERS, RUNS THE ROOM/TIME AUTO-SCHEDULER
000140*    FOR EVERY ENROLLMENT OR PAYMENT THAT TURNS A STUDENT-EXAM
000150*    ROW PAID, AND PRINTS THE SCHEDULE/POSTING SUMMARY REPORT.
000160*    REWRITTEN FROM THE OLD ACCOUNTS-PAYABLE-SYSTEM JOB STREAM --
000170*    SAME WHOLE-FILE LOAD/REWRITE SHAPE AS THE VOUCHER/VENDOR
000180*    JOBS HAD, JUST AGAINST THE REGISTRAR'S FILES INSTEAD.
000190*    ----------------------------------------------------------
000200*    04/02/1985  JWK  ORIGINAL PROGRAM -- NIGHTLY VOUCHER POST
000210*                     AGAINST THE VENDOR MASTER, WRITTEN AS
000220*                     VCHRPOST FOR THE OLD ACCOUNTS PAYABLE RUN
000230*    11/14/1986  JWK  ADDED THE DISCOUNT-DATE CHECK THE VENDORS
000240*                     KEPT ASKING FOR -- SEE OLD VCHRPOST LISTING
000250*    02/20/1989  DLH  VENDOR MAX-OPEN-VOUCHERS LIMIT ADDED AFTER
000260*                     THE PURCHASING AUDIT FLAGGED RUNAWAY BALANCES
000270*    09/03/1991  DLH  CONVERTED THE VOUCHER FILE FROM INDEXED TO
000280*                     A NIGHTLY SEQUENTIAL LOAD/REWRITE -- INDEXED
000290*                     ACCESS WAS NEVER NEEDED, JUST ADDED I/O COST
000300*    06/11/1994  PTW  ADDED THE "PAY ALL OPEN VOUCHERS" OPTION AP
000310*                     HAD BEEN ASKING FOR SINCE THE '92 AUDIT
000320*    11/09/1998  PTW  Y2K REVIEW -- VENDOR AND VOUCHER DATE FIELDS
000330*                     WINDOWED THE SAME WAY AS WSDATE.CBL; SEE
000340*                     THAT COPYBOOK'S OWN Y2K NOTE FOR THE PIVOT
000350*    07/22/2002  MRO  ADDED THE CONTROL-FILE HIGH-WATER KEY RECORD
000360*                     SO VOUCHER/PAYMENT IDS SURVIVE A RESTART
000370*    04/18/2007  MRO  SWITCHED THE SUMMARY REPORT'S PAGE BREAK TO
000380*                     MATCH THE REST OF THE SHOP'S PRINT PROGRAMS
000390*    01/05/2011  CAS  CARRIED THE PAYMENT-METHOD/REFERENCE-NO EDIT
000400*                     FORWARD FROM THE RETIRED PAY-SELECTED-VOUCHER
000410*                     SCREEN ONCE THAT SCREEN WAS TAKEN OUT OF SERVICE
000420*    08/30/2018  CAS  LAST MAINTENANCE RUN AS AN ACCOUNTS PAYABLE
000430*                     JOB -- SEE THE REGISTRAR CONVERSION BELOW
000440*    ----------------------------------------------------------
000450*    03/14/2026  RCM  RQ-4471 REWRITTEN WHOLESALE AS EXAM-ENROLL-
000460*                     POST FOR THE REGISTRAR -- SAME VENDOR-POST
000470*                     LOAD/REWRITE SHAPE, NEW STUDENT/EXAM FILES,
000480*                     NEW BUSINESS RULES HEAD TO TAIL
000490*    03/19/2026  RCM  RQ-4471 ADDED THE "PAY ALL UNPAID" TRAN
000500*                     TYPE -- BURSAR WANTED ONE-BUTTON SETTLE-UP
000510*    03/28/2026  RCM  RQ-4471 SE-STATUS/SE-IS-PAID 88-LEVELS
000520*                     MOVED INTO FDSTEX.CBL, SEE THAT COPYBOOK
000530*    04/02/2026  RCM  RQ-4533 FIXED CAPACITY CHECK COMPARING
000540*                     WITH > INSTEAD OF >= -- LET ONE TOO MANY
000550*                     STUDENTS INTO "INTRO TO ACCOUNTING" 4/1 RUN
000560*    04/10/2026  RCM  RQ-4471 CONTROL-FILE NOW REWRITTEN EVEN ON
000570*                     A RUN WITH ZERO TRANSACTIONS SO THE NEXT
000580*                     RUN'S KEYS STAY IN STEP WITH THE MASTERS
000590*-------------------------------------------------------------------------
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660*
000670*    SIX MASTER/TRANSACTION SELECTS, ONE PER SLxxxx COPYBOOK, PLUS
000680*    THE SCHEDULE/POSTING REPORT BELOW.  ALL SIX DATA FILES ARE
000690*    SEQUENTIAL -- THIS JOB HAS NO INDEXED OR RELATIVE FILES.
000700     COPY "SLEXAM.CBL".
000710*    EXAM MASTER -- ONE ROW PER OFFERED EXAM.
000720     COPY "SLSTUD.CBL".
000730*    STUDENT MASTER -- ONE ROW PER STUDENT, CARRIES THE BALANCE.
000740     COPY "SLSTEX.CBL".
000750*    STUDENT-EXAM MASTER -- ONE ROW PER ENROLLMENT/SCHEDULE/PAYMENT.
000760     COPY "SLPMT.CBL".
000770*    PAYMENT HISTORY FILE -- EXTEND-ONLY, NEVER READ BACK THIS RUN.
000780     COPY "SLTRAN.CBL".
000790*    THE DAY'S INPUT TRANSACTIONS -- ENROLL/PAY-ONE/PAY-ALL/SCHEDULE.
000800     COPY "SLCNTL.CBL".
000810*    ONE-RECORD CONTROL FILE -- CARRIES THE PRIOR RUN'S HIGH-WATER
000820*    SE-ID AND PMT-ID SO THIS RUN'S NEW KEYS DO NOT COLLIDE.
000830*
000840     SELECT SCHEDULE-REPORT-FILE ASSIGN TO "SCHEDRPT.PRN"
000850         ORGANIZATION IS LINE SEQUENTIAL.
000860*    PRINTER-IMAGE OUTPUT, SAME "ASSIGN TO A FILENAME" HABIT THE
000870*    OLD VOUCHER-PRINT STEP USED RATHER THAN A SYSTEM PRINTER NAME.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*
000920*    RECORD LAYOUTS FOR THE SIX SELECTS ABOVE -- EACH FDxxxx
000930*    COPYBOOK PAIRS WITH THE SLxxxx SELECT OF THE SAME ROOT NAME.
000940     COPY "FDEXAM.CBL".
000950     COPY "FDSTUD.CBL".
000960     COPY "FDSTEX.CBL".
000970     COPY "FDPMT.CBL".
000980     COPY "FDTRAN.CBL".
000990     COPY "FDCNTL.CBL".
001000*
001010     FD  SCHEDULE-REPORT-FILE
001020         LABEL RECORDS ARE OMITTED.
001030     01  REPORT-RECORD                 PIC X(80).
001040*
001050 WORKING-STORAGE SECTION.
001060*
001070     COPY "wsdate.cbl".
001080     COPY "wsrooms.cbl".
001090     COPY "wswork.cbl".
001100*
001110*    WK-PAGE-NUMBER/WK-LINE-COUNT DRIVE THE REPORT'S PAGE-BREAK
001120*    LOGIC (SEE 6100-PRINT-DETAIL-LINE BELOW) -- BOTH COMP PER
001130*    SHOP STANDARD SINCE THEY ARE NOTHING BUT COUNTERS.
001140     77  WK-PAGE-NUMBER                PIC 9(04) VALUE 0 COMP.
001150     01  WK-LINE-COUNT                 PIC 9(02) VALUE 0 COMP.
001160         88  PAGE-FULL                 VALUE 40 THRU 99.
001170*
001180*-------------------------------------------------------------------------
001190*    REPORT LAYOUT AREA -- ONE 80-BYTE LINE-PRINTER RECORD, REUSED
001200*    BY EVERY WRITE THROUGH REPORT-RECORD.  EACH 01 BELOW IS A
001210*    SEPARATE PRINT-LINE IMAGE MOVED INTO REPORT-RECORD AT WRITE
001220*    TIME; THE TRAILING FILLER ON EACH PADS IT OUT TO THE FULL
001230*    80-BYTE WIDTH SO NO GARBAGE FROM A PRIOR WRITE CARRIES OVER.
001240*-------------------------------------------------------------------------
001250*
001260*    RPT-TITLE -- THE TOP-OF-FORM BANNER LINE.
001270     01  RPT-TITLE.
001280         05  FILLER                    PIC X(80)
001290             VALUE "EXAM ENROLLMENT / SCHEDULING RUN REPORT".
001300*
001310*    RPT-HEADING-1/RPT-HEADING-2 -- COLUMN CAPTIONS AND THE
001320*    UNDERSCORE RULE PRINTED BENEATH THEM, ONE PAIR PER PAGE.
001330     01  RPT-HEADING-1.
001340         05  FILLER                    PIC X(12) VALUE "STUDENT ID  ".
001350         05  FILLER                    PIC X(09) VALUE "EXAM ID  ".
001360         05  FILLER                    PIC X(12) VALUE "STATUS      ".
001370         05  FILLER                    PIC X(12) VALUE "SCHED-DATE  ".
001380         05  FILLER                    PIC X(12) VALUE "SCHED-TIME  ".
001390         05  FILLER                    PIC X(18) VALUE "ROOM".
001400         05  FILLER                    PIC X(05) VALUE SPACES.
001410*
001420     01  RPT-HEADING-2.
001430         05  FILLER                    PIC X(12) VALUE "------ --   ".
001440         05  FILLER                    PIC X(09) VALUE "------ --".
001450         05  FILLER                    PIC X(12) VALUE "----------  ".
001460         05  FILLER                    PIC X(12) VALUE "----------  ".
001470         05  FILLER                    PIC X(12) VALUE "----------  ".
001480         05  FILLER                    PIC X(18) VALUE "------------------".
001490         05  FILLER                    PIC X(05) VALUE SPACES.
001500*
001510*    RPT-DETAIL-1 -- ONE LINE PER STUDENT-EXAM ROW TOUCHED THIS
001520*    RUN.  ID FIELDS ARE ZERO-PADDED NUMERIC, NOT ZERO-SUPPRESSED,
001530*    SO THE COLUMNS LINE UP WITH THE BURSAR'S OLD VOUCHER REPORTS.
001540     01  RPT-DETAIL-1.
001550         05  D-STUDENT-ID              PIC 9(06).
001560         05  FILLER                    PIC X(06) VALUE SPACES.
001570         05  D-EXAM-ID                 PIC 9(06).
001580         05  FILLER                    PIC X(03) VALUE SPACES.
001590         05  D-STATUS                  PIC X(10).
001600         05  FILLER                    PIC X(04) VALUE SPACES.
001610         05  D-SCHED-DATE              PIC 9(08).
001620         05  FILLER                    PIC X(02) VALUE SPACES.
001630         05  D-SCHED-TIME              PIC 9(04).
001640         05  FILLER                    PIC X(08) VALUE SPACES.
001650         05  D-ROOM                    PIC X(20).
001660         05  FILLER                    PIC X(03) VALUE SPACES.
001670*
001680*    RPT-SCHED-FAIL -- ONE LINE WHEN AN ENROLLMENT OR SINGLE-EXAM
001690*    PAYMENT POSTED CLEAN BUT THE AUTO-SCHEDULER COULD NOT PLACE
001700*    IT (SEE WK-SCHEDULE-OK, WIRED IN AT 5500-PRINT-AFFECTED-ROWS
001710*    BELOW) -- WITHOUT THIS LINE SUCH A ROW NEVER APPEARS ON THE
001720*    REPORT AT ALL, SINCE IT CARRIES A ZERO SCHED-DATE.
001730     01  RPT-SCHED-FAIL.
001740         05  FILLER                    PIC X(02) VALUE SPACES.
001750         05  F-STUDENT-ID              PIC 9(06).
001760         05  FILLER                    PIC X(02) VALUE SPACES.
001770         05  F-EXAM-ID                 PIC 9(06).
001780         05  FILLER                    PIC X(02) VALUE SPACES.
001790         05  FILLER                    PIC X(62) VALUE
001800        "*** POSTED BUT SCHEDULING FAILED -- SEE EXAM MASTER RECORD ***".
001810*
001820*    RPT-TOTALS-HEADING/RPT-TOTAL-LINE -- THE FIVE-LINE CONTROL
001830*    TOTALS FOOTER WRITTEN ONCE, AT JOB END, BY
001840*    6200-PRINT-CONTROL-TOTALS.
001850     01  RPT-TOTALS-HEADING.
001860         05  FILLER                    PIC X(15) VALUE "CONTROL TOTALS".
001870         05  FILLER                    PIC X(65) VALUE SPACES.
001880*
001890     01  RPT-TOTAL-LINE.
001900         05  FILLER                    PIC X(02) VALUE SPACES.
001910         05  RT-CAPTION                PIC X(44) VALUE SPACES.
001920         05  RT-VALUE                  PIC ZZZ9.
001930         05  FILLER                    PIC X(30) VALUE SPACES.
001940*
001950 PROCEDURE DIVISION.
001960*
001970*-------------------------------------------------------------------------
001980*    0000-MAIN-LINE -- THE WHOLE JOB IN THREE STEPS: OPEN/LOAD,
001990*    PROCESS EVERY TRANSACTION ONE AT A TIME, CLOSE/REWRITE.  THIS
002000*    IS THE SAME THREE-STEP SHAPE THE OLD VOUCHER-POST JOB USED;
002010*    ONLY THE FILES AND BUSINESS RULES BELOW IT ARE NEW.
002020*-------------------------------------------------------------------------
002030 0000-MAIN-LINE.
002040     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
002050     PERFORM 5000-PROCESS-TRANSACTIONS THRU 5000-PROCESS-TRANSACTIONS-EXIT
002060         UNTIL END-OF-TRAN-FILE.
002070     PERFORM 8000-FINISH-UP THRU 8000-FINISH-UP-EXIT.
002080     STOP RUN.
002090*
002100*-------------------------------------------------------------------------
002110*    1000 SERIES -- JOB OPEN, TABLE LOADS, CONTROL-FILE READ
002120*-------------------------------------------------------------------------
002130*    1000-INITIALIZE OPENS EVERY FILE THE JOB TOUCHES, PULLS THE
002140*    THREE MASTERS INTO CORE (EX-TABLE/ST-TABLE/SE-TABLE -- SEE
002150*    WSWORK.CBL), PICKS UP THE CONTROL RECORD'S HIGH-WATER KEYS,
002160*    THEN CLOSES THE MASTERS AGAIN SINCE NOTHING BUT THE IN-CORE
002170*    TABLES IS TOUCHED UNTIL THE WHOLE-FILE REWRITE AT JOB END.
002180*-------------------------------------------------------------------------
002190 1000-INITIALIZE.
002200     OPEN INPUT EXAM-FILE.
002210     OPEN INPUT STUDENT-FILE.
002220     OPEN INPUT STUDENT-EXAM-FILE.
002230*    PAYMENT-FILE IS OPENED EXTEND -- IT IS PURE HISTORY, APPENDED
002240*    TO EVERY RUN, NEVER READ BACK OR REWRITTEN BY THIS JOB.
002250     OPEN EXTEND PAYMENT-FILE.
002260     OPEN INPUT CONTROL-FILE.
002270     OPEN INPUT TRANSACTION-FILE.
002280     OPEN OUTPUT SCHEDULE-REPORT-FILE.
002290*
002300     PERFORM 0050-GET-TODAY THRU 0050-GET-TODAY-EXIT.
002310*
002320*    LOAD THE THREE MASTERS, IN THIS ORDER BECAUSE THE STUDENT-EXAM
002330*    TABLE'S CAPACITY/BALANCE CHECKS NEED THE OTHER TWO ALREADY IN
002340*    CORE BY THE TIME ANY TRANSACTION IS PROCESSED.
002350     PERFORM 1100-LOAD-EXAM-TABLE THRU 1100-LOAD-EXAM-TABLE-EXIT.
002360     PERFORM 1200-LOAD-STUDENT-TABLE THRU 1200-LOAD-STUDENT-TABLE-EXIT.
002370     PERFORM 1300-LOAD-STUDENT-EXAM-TABLE
002380         THRU 1300-LOAD-STUDENT-EXAM-TABLE-EXIT.
002390     PERFORM 1400-LOAD-CONTROL-RECORD THRU 1400-LOAD-CONTROL-RECORD-EXIT.
002400*
002410*    MASTERS ARE DONE BEING READ -- CLOSE THEM NOW.  THEY ARE
002420*    REOPENED OUTPUT IN THE 8000 SERIES ONLY IF/WHEN THE WHOLE
002430*    TABLE IS REWRITTEN BACK OUT AT JOB END.
002440     CLOSE EXAM-FILE.
002450     CLOSE STUDENT-FILE.
002460     CLOSE STUDENT-EXAM-FILE.
002470     CLOSE CONTROL-FILE.
002480*
002490*    PRIME THE TRANSACTION LOOP WITH ITS FIRST READ SO
002500*    0000-MAIN-LINE'S UNTIL TEST HAS SOMETHING TO CHECK.
002510     MOVE "N" TO WK-END-OF-TRAN.
002520     PERFORM 1500-READ-TRANSACTION THRU 1500-READ-TRANSACTION-EXIT.
002530*
002540     MOVE 0 TO WK-PAGE-NUMBER.
002550     PERFORM 6000-PRINT-HEADINGS THRU 6000-PRINT-HEADINGS-EXIT.
002560 1000-INITIALIZE-EXIT.
002570     EXIT.
002580*
002590*    1100-LOAD-EXAM-TABLE -- FIRST OF THE THREE TABLE-LOAD DRIVERS
002600*    CALLED FROM 1000-INITIALIZE.  EXAM-FILE IS SMALL (ONE ROW PER
002610*    OFFERED EXAM, NOT PER STUDENT) SO IT IS LOADED WHOLE, NO
002620*    SIZE CHECK AGAINST THE EX-TABLE OCCURS-DEPENDING-ON LIMIT.
002630 1100-LOAD-EXAM-TABLE.
002640     MOVE 0 TO WK-EX-COUNT.
002650     MOVE "N" TO WK-LOAD-EOF-SW.
002660     PERFORM 1110-READ-ONE-EXAM THRU 1110-READ-ONE-EXAM-EXIT
002670         UNTIL LOAD-EOF.
002680 1100-LOAD-EXAM-TABLE-EXIT.
002690     EXIT.
002700*
002710*    1110-READ-ONE-EXAM -- ONE RECORD AT A TIME INTO EX-TABLE
002720*    (INDEXED BY EX-IDX ELSEWHERE), WK-EX-COUNT BECOMING THE
002730*    TABLE'S HIGH-WATER SUBSCRIPT/OCCURS-DEPENDING-ON COUNT.
002740 1110-READ-ONE-EXAM.
002750     READ EXAM-FILE
002760         AT END
002770             MOVE "Y" TO WK-LOAD-EOF-SW
002780             GO TO 1110-READ-ONE-EXAM-EXIT
002790     END-READ.
002800     ADD 1 TO WK-EX-COUNT.
002810     MOVE EXAM-ID TO TB-EX-ID(WK-EX-COUNT).
002820     MOVE EXAM-NAME TO TB-EX-NAME(WK-EX-COUNT).
002830     MOVE EXAM-COURSE-ID TO TB-EX-COURSE-ID(WK-EX-COUNT).
002840     MOVE EXAM-DATE TO TB-EX-DATE(WK-EX-COUNT).
002850     MOVE EXAM-TIME TO TB-EX-TIME(WK-EX-COUNT).
002860     MOVE EXAM-DURATION-TEXT TO TB-EX-DUR-TEXT(WK-EX-COUNT).
002870     MOVE EXAM-MAX-STUDENTS TO TB-EX-MAX-STUD(WK-EX-COUNT).
002880     MOVE EXAM-FEE TO TB-EX-FEE(WK-EX-COUNT).
002890 1110-READ-ONE-EXAM-EXIT.
002900     EXIT.
002910*
002920 1200-LOAD-STUDENT-TABLE.
002930     MOVE 0 TO WK-ST-COUNT.
002940     MOVE "N" TO WK-LOAD-EOF-SW.
002950     PERFORM 1210-READ-ONE-STUDENT THRU 1210-READ-ONE-STUDENT-EXIT
002960         UNTIL LOAD-EOF.
002970 1200-LOAD-STUDENT-TABLE-EXIT.
002980     EXIT.
002990*
003000*    1210-READ-ONE-STUDENT -- SAME SHAPE AS 1110 ABOVE, AGAINST
003010*    ST-TABLE.  STUDENT-BALANCE COMES ALONG FOR THE BALANCE CHECK
003020*    IN PLENROLL.CBL'S 2100-CHECK-BALANCE.
003030 1210-READ-ONE-STUDENT.
003040     READ STUDENT-FILE
003050         AT END
003060             MOVE "Y" TO WK-LOAD-EOF-SW
003070             GO TO 1210-READ-ONE-STUDENT-EXIT
003080     END-READ.
003090     ADD 1 TO WK-ST-COUNT.
003100     MOVE STUDENT-ID TO TB-ST-ID(WK-ST-COUNT).
003110     MOVE STUDENT-NAME TO TB-ST-NAME(WK-ST-COUNT).
003120     MOVE STUDENT-COURSE-ID TO TB-ST-COURSE-ID(WK-ST-COUNT).
003130     MOVE STUDENT-BALANCE TO TB-ST-BALANCE(WK-ST-COUNT).
003140 1210-READ-ONE-STUDENT-EXIT.
003150     EXIT.
003160*
003170 1300-LOAD-STUDENT-EXAM-TABLE.
003180     MOVE 0 TO WK-SE-COUNT.
003190     MOVE "N" TO WK-LOAD-EOF-SW.
003200     PERFORM 1310-READ-ONE-SE THRU 1310-READ-ONE-SE-EXIT
003210         UNTIL LOAD-EOF.
003220 1300-LOAD-STUDENT-EXAM-TABLE-EXIT.
003230     EXIT.
003240*
003250*    1310-READ-ONE-SE -- SAME SHAPE AGAIN, AGAINST SE-TABLE.  THIS
003260*    IS THE ONE TABLE NEW ROWS GET APPENDED TO DURING THE RUN (SEE
003270*    2300-POST-ENROLLMENT IN PLENROLL.CBL), SO ITS HIGH-WATER
003280*    COUNT, WK-SE-COUNT, KEEPS GROWING AFTER THIS LOAD IS DONE.
003290 1310-READ-ONE-SE.
003300     READ STUDENT-EXAM-FILE
003310         AT END
003320             MOVE "Y" TO WK-LOAD-EOF-SW
003330             GO TO 1310-READ-ONE-SE-EXIT
003340     END-READ.
003350     ADD 1 TO WK-SE-COUNT.
003360     MOVE SE-ID TO TB-SE-ID(WK-SE-COUNT).
003370     MOVE SE-STUDENT-ID TO TB-SE-STUDENT-ID(WK-SE-COUNT).
003380     MOVE SE-EXAM-ID TO TB-SE-EXAM-ID(WK-SE-COUNT).
003390     MOVE SE-STATUS TO TB-SE-STATUS(WK-SE-COUNT).
003400     MOVE SE-IS-PAID TO TB-SE-IS-PAID(WK-SE-COUNT).
003410     MOVE SE-SCHEDULED-DATE TO TB-SE-SCHED-DATE(WK-SE-COUNT).
003420     MOVE SE-SCHEDULED-TIME TO TB-SE-SCHED-TIME(WK-SE-COUNT).
003430     MOVE SE-ROOM TO TB-SE-ROOM(WK-SE-COUNT).
003440 1310-READ-ONE-SE-EXIT.
003450     EXIT.
003460*
003470*    1400-LOAD-CONTROL-RECORD -- ONE RECORD, HOLDS THE HIGH-WATER
003480*    SE-ID AND PMT-ID FROM THE PRIOR RUN.  A MISSING/EMPTY
003490*    CONTROL-FILE (FIRST RUN EVER) LEAVES BOTH KEYS AT ZERO.
003500 1400-LOAD-CONTROL-RECORD.
003510     MOVE 0 TO CTL-LAST-SE-ID.
003520     MOVE 0 TO CTL-LAST-PMT-ID.
003530     READ CONTROL-FILE
003540         AT END
003550             CONTINUE
003560     END-READ.
003570 1400-LOAD-CONTROL-RECORD-EXIT.
003580     EXIT.
003590*
003600*    1500-READ-TRANSACTION -- ONE TRANSACTION-FILE RECORD AT A
003610*    TIME; TRAN-TYPE (SEE FDTRAN.CBL) TELLS 5000-PROCESS-
003620*    TRANSACTIONS BELOW WHICH OF THE THREE POSTING PARAGRAPHS RUNS.
003630 1500-READ-TRANSACTION.
003640     READ TRANSACTION-FILE
003650         AT END
003660             MOVE "Y" TO WK-END-OF-TRAN
003670     END-READ.
003680 1500-READ-TRANSACTION-EXIT.
003690     EXIT.
003700*
003710*-------------------------------------------------------------------------
003720*    5000 SERIES -- ONE TRANSACTION AT A TIME
003730*-------------------------------------------------------------------------
003740*    DISPATCHES EACH TRANSACTION TO ONE OF THREE POSTING PARAGRAPHS
003750*    BY TRAN-TYPE, THEN PRINTS WHATEVER STUDENT-EXAM ROWS THAT
003760*    POSTING TOUCHED BEFORE MOVING ON TO THE NEXT TRANSACTION.
003770*    WK-SCHEDULE-OK IS RESET "N" BEFORE EACH CALL SO A PRIOR
003780*    TRANSACTION'S SCHEDULER RESULT CAN NEVER LEAK INTO THIS ONE'S.
003790*    WK-PRE-POST-COUNT IS SNAPSHOTTED FROM THE RELEVANT CONTROL
003800*    TOTAL AHEAD OF THE ENROLL/PAY-ONE CALL SO 5500 BELOW CAN TELL
003810*    A TRANSACTION THAT POSTED BUT DID NOT SCHEDULE FROM ONE THAT
003820*    WAS REJECTED OUTRIGHT AND NEVER REACHED THE SCHEDULER.
003830*-------------------------------------------------------------------------
003840 5000-PROCESS-TRANSACTIONS.
003850     IF TRAN-IS-ENROLL
003860         MOVE TRAN-STUDENT-ID TO WK-CUR-STUDENT-ID
003870         MOVE TRAN-EXAM-ID TO WK-CUR-EXAM-ID
003880         MOVE "N" TO WK-SCHEDULE-OK
003890         MOVE WK-TOT-ENROLL-POSTED TO WK-PRE-POST-COUNT
003900         PERFORM 2000-ENROLL-STUDENT THRU 2000-ENROLL-STUDENT-EXIT
003910     ELSE
003920         IF TRAN-IS-PAY-ONE
003930             MOVE "N" TO WK-SCHEDULE-OK
003940             MOVE WK-TOT-PAYMENTS-POSTED TO WK-PRE-POST-COUNT
003950             PERFORM 3100-PAY-ONE-EXAM THRU 3100-PAY-ONE-EXAM-EXIT
003960         ELSE
003970             IF TRAN-IS-PAY-ALL
003980                 MOVE "N" TO WK-SCHEDULE-OK
003990                 PERFORM 3200-PAY-ALL-EXAMS THRU 3200-PAY-ALL-EXAMS-EXIT
004000             END-IF
004010         END-IF
004020     END-IF.
004030*
004040     PERFORM 5500-PRINT-AFFECTED-ROWS THRU 5500-PRINT-AFFECTED-ROWS-EXIT.
004050     PERFORM 1500-READ-TRANSACTION THRU 1500-READ-TRANSACTION-EXIT.
004060 5000-PROCESS-TRANSACTIONS-EXIT.
004070     EXIT.
004080*
004090*    5500-PRINT-AFFECTED-ROWS -- A PAY-ALL TRANSACTION CAN TOUCH
004100*    MORE THAN ONE STUDENT-EXAM ROW, SO RATHER THAN TRACK WHICH
004110*    ROWS A TRANSACTION TOUCHED WE JUST RE-PRINT EVERY ROW FOR
004120*    THE TRANSACTION'S STUDENT THAT NOW HAS A SCHEDULED DATE --
004130*    SIMPLE, AND THE REPORT IS KEYED OFF STUDENT-EXAM ANYWAY.
004140*    5500-PRINT-AFFECTED-ROWS -- CALLED ONCE PER TRANSACTION FROM
004150*    5000 BELOW SO THE REPORT SHOWS WHAT THAT TRANSACTION CHANGED;
004160*    IT RE-SCANS THE WHOLE SE-TABLE RATHER THAN REMEMBERING WHICH
004170*    SUBSCRIPT 2300/3100/3200/4000 TOUCHED, SAME BRUTE-FORCE SCAN
004180*    THE OLD JOB USED OVER ITS VOUCHER TABLE.
004190 5500-PRINT-AFFECTED-ROWS.
004200     IF TRAN-IS-ENROLL OR TRAN-IS-PAY-ONE OR TRAN-IS-PAY-ALL
004210         SET SE-IDX TO 1
004220         PERFORM 5510-PRINT-ONE-IF-TOUCHED
004230             THRU 5510-PRINT-ONE-IF-TOUCHED-EXIT
004240             UNTIL SE-IDX > WK-SE-COUNT
004250     END-IF.
004260*    ENROLL AND PAY-ONE EACH POST EXACTLY ONE SE ROW, SO THE
004270*    RISING EDGE OF THE ROW'S OWN CONTROL TOTAL AGAINST
004280*    WK-PRE-POST-COUNT PROVES THIS TRANSACTION POSTED; IF IT ALSO
004290*    LEFT WK-SCHEDULE-OK AT "N" THE ROW POSTED WITH NO SCHEDULE
004300*    AND WOULD OTHERWISE NEVER APPEAR ON THE REPORT (5510 ABOVE
004310*    ONLY PRINTS ROWS WITH A NON-ZERO SCHED-DATE).  PAY-ALL IS
004320*    NOT CHECKED HERE -- IT CAN POST SEVERAL ROWS FOR DIFFERENT
004330*    EXAMS IN ONE TRANSACTION AND THE SINGLE WK-SCHEDULE-OK FLAG
004340*    CANNOT SAY WHICH ONE OF THEM FAILED TO SCHEDULE.
004350     IF TRAN-IS-ENROLL
004360         AND WK-TOT-ENROLL-POSTED > WK-PRE-POST-COUNT
004370         AND NOT SCHEDULE-SUCCESSFUL
004380             PERFORM 5520-PRINT-SCHEDULE-FAILURE
004390                 THRU 5520-PRINT-SCHEDULE-FAILURE-EXIT
004400     END-IF.
004410     IF TRAN-IS-PAY-ONE
004420         AND WK-TOT-PAYMENTS-POSTED > WK-PRE-POST-COUNT
004430         AND NOT SCHEDULE-SUCCESSFUL
004440             PERFORM 5520-PRINT-SCHEDULE-FAILURE
004450                 THRU 5520-PRINT-SCHEDULE-FAILURE-EXIT
004460     END-IF.
004470 5500-PRINT-AFFECTED-ROWS-EXIT.
004480     EXIT.
004490*
004500*    A ROW "COUNTS AS TOUCHED" WHEN IT BELONGS TO THIS
004510*    TRANSACTION'S STUDENT AND CARRIES A NON-ZERO SCHEDULED DATE --
004520*    ZERO MEANS EITHER NOT YET PAID OR NOT YET SCHEDULED.
004530 5510-PRINT-ONE-IF-TOUCHED.
004540     IF TB-SE-STUDENT-ID(SE-IDX) = TRAN-STUDENT-ID
004550         AND TB-SE-SCHED-DATE(SE-IDX) NOT = ZEROS
004560             PERFORM 6100-PRINT-DETAIL-LINE
004570                 THRU 6100-PRINT-DETAIL-LINE-EXIT
004580     END-IF.
004590     SET SE-IDX UP BY 1.
004600 5510-PRINT-ONE-IF-TOUCHED-EXIT.
004610     EXIT.
004620*
004630*    5520-PRINT-SCHEDULE-FAILURE -- ONE RPT-SCHED-FAIL LINE FOR
004640*    WK-CUR-STUDENT-ID/WK-CUR-EXAM-ID, THE SAME PAIR 2000/3100
004650*    JUST POSTED.  SAME PAGE-FULL CHECK AS 6100-PRINT-DETAIL-LINE
004660*    SINCE THIS LINE COUNTS AGAINST THE SAME PAGE.
004670 5520-PRINT-SCHEDULE-FAILURE.
004680     IF PAGE-FULL
004690         PERFORM 6000-PRINT-HEADINGS THRU 6000-PRINT-HEADINGS-EXIT
004700     END-IF.
004710     MOVE WK-CUR-STUDENT-ID TO F-STUDENT-ID.
004720     MOVE WK-CUR-EXAM-ID TO F-EXAM-ID.
004730     WRITE REPORT-RECORD FROM RPT-SCHED-FAIL BEFORE ADVANCING 1.
004740     ADD 1 TO WK-LINE-COUNT.
004750 5520-PRINT-SCHEDULE-FAILURE-EXIT.
004760     EXIT.
004770*
004780*-------------------------------------------------------------------------
004790*    6000 SERIES -- SCHEDULE/POSTING SUMMARY REPORT
004800*-------------------------------------------------------------------------
004810*    ONE DETAIL LINE PER STUDENT-EXAM ROW TOUCHED THIS RUN, PAGED
004820*    AND TOTALED THE SAME WAY THE OLD VOUCHER REPORTS WERE.
004830*-------------------------------------------------------------------------
004840*    6000-PRINT-HEADINGS -- TITLE, BLANK LINE, COLUMN CAPTIONS AND
004850*    UNDERSCORES.  CALLED ONCE FROM 1000-INITIALIZE FOR PAGE ONE
004860*    AND AGAIN FROM 6100-PRINT-DETAIL-LINE WHENEVER PAGE-FULL.
004870 6000-PRINT-HEADINGS.
004880     ADD 1 TO WK-PAGE-NUMBER.
004890     MOVE 0 TO WK-LINE-COUNT.
004900     WRITE REPORT-RECORD FROM RPT-TITLE
004910         BEFORE ADVANCING TOP-OF-FORM.
004920     MOVE SPACES TO REPORT-RECORD.
004930     WRITE REPORT-RECORD BEFORE ADVANCING 1.
004940     WRITE REPORT-RECORD FROM RPT-HEADING-1 BEFORE ADVANCING 1.
004950     WRITE REPORT-RECORD FROM RPT-HEADING-2 BEFORE ADVANCING 1.
004960 6000-PRINT-HEADINGS-EXIT.
004970     EXIT.
004980*
004990*    6100-PRINT-DETAIL-LINE STARTS A NEW PAGE WHEN THE CURRENT ONE
005000*    FILLS PAST PAGE-FULL -- SAME SHAPE AS THE OLD DEDUCTIBLES
005010*    REPORT'S W-PRINTED-LINES/PAGE-FULL CHECK, JUST WITH A HIGHER
005020*    LINE COUNT SINCE THIS REPORT HAS NO CONTROL-BREAK SUBTOTALS.
005030*
005040 6100-PRINT-DETAIL-LINE.
005050     IF PAGE-FULL
005060         PERFORM 6000-PRINT-HEADINGS THRU 6000-PRINT-HEADINGS-EXIT
005070     END-IF.
005080     MOVE TB-SE-STUDENT-ID(SE-IDX) TO D-STUDENT-ID.
005090     MOVE TB-SE-EXAM-ID(SE-IDX) TO D-EXAM-ID.
005100     MOVE TB-SE-STATUS(SE-IDX) TO D-STATUS.
005110     MOVE TB-SE-SCHED-DATE(SE-IDX) TO D-SCHED-DATE.
005120     MOVE TB-SE-SCHED-TIME(SE-IDX) TO D-SCHED-TIME.
005130     MOVE TB-SE-ROOM(SE-IDX) TO D-ROOM.
005140     WRITE REPORT-RECORD FROM RPT-DETAIL-1 BEFORE ADVANCING 1.
005150     ADD 1 TO WK-LINE-COUNT.
005160 6100-PRINT-DETAIL-LINE-EXIT.
005170     EXIT.
005180*
005190*    6200-PRINT-CONTROL-TOTALS -- THE FIVE-LINE FOOTER, PRINTED
005200*    ONCE FROM 8000-FINISH-UP AFTER THE LAST TRANSACTION.  EACH
005210*    LINE REUSES THE SAME RPT-TOTAL-LINE AREA -- MOVE THE CAPTION,
005220*    MOVE THE COUNT, WRITE, REPEAT.  NO PAGE-BREAK CHECK HERE --
005230*    FIVE LINES NEVER OVERFLOWS A PAGE.
005240 6200-PRINT-CONTROL-TOTALS.
005250     MOVE SPACES TO REPORT-RECORD.
005260     WRITE REPORT-RECORD BEFORE ADVANCING 1.
005270     WRITE REPORT-RECORD FROM RPT-TOTALS-HEADING BEFORE ADVANCING 1.
005280*
005290     MOVE "  ENROLLMENTS POSTED ......." TO RT-CAPTION.
005300     MOVE WK-TOT-ENROLL-POSTED TO RT-VALUE.
005310     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE BEFORE ADVANCING 1.
005320*
005330     MOVE "  PAYMENTS POSTED ..........." TO RT-CAPTION.
005340     MOVE WK-TOT-PAYMENTS-POSTED TO RT-VALUE.
005350     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE BEFORE ADVANCING 1.
005360*
005370     MOVE "  SCHEDULES CREATED .........." TO RT-CAPTION.
005380     MOVE WK-TOT-SCHED-CREATED TO RT-VALUE.
005390     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE BEFORE ADVANCING 1.
005400*
005410     MOVE "  SCHEDULES ALREADY DONE ....." TO RT-CAPTION.
005420     MOVE WK-TOT-SCHED-ALREADY TO RT-VALUE.
005430     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE BEFORE ADVANCING 1.
005440*
005450     MOVE "  ENROLLMENTS REJECTED (BALANCE/CAPACITY) .." TO RT-CAPTION.
005460     MOVE WK-TOT-ENROLL-REJECTED TO RT-VALUE.
005470     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE BEFORE ADVANCING 1.
005480 6200-PRINT-CONTROL-TOTALS-EXIT.
005490     EXIT.
005500*
005510*-------------------------------------------------------------------------
005520*    8000 SERIES -- REWRITE MASTERS, CLOSE, DONE
005530*-------------------------------------------------------------------------
005540*    EVERYTHING TOUCHED DURING THE RUN LIVES IN EX-TABLE/ST-TABLE/
005550*    SE-TABLE (SEE WSWORK.CBL) UNTIL THIS SERIES REOPENS EACH
005560*    MASTER OUTPUT AND WRITES THE TABLE BACK OUT IN FULL, SAME
005570*    WHOLE-FILE REWRITE THE OLD VENDOR/VOUCHER JOB USED.
005580*-------------------------------------------------------------------------
005590*    8000-FINISH-UP -- PRINTS THE CONTROL TOTALS FOOTER, CLOSES
005600*    THE TRANSACTION/REPORT/PAYMENT FILES (NOTHING LEFT TO WRITE TO
005610*    THEM), THEN DRIVES THE THREE REWRITE PARAGRAPHS BELOW.
005620 8000-FINISH-UP.
005630     PERFORM 6200-PRINT-CONTROL-TOTALS THRU 6200-PRINT-CONTROL-TOTALS-EXIT.
005640     CLOSE TRANSACTION-FILE.
005650     CLOSE SCHEDULE-REPORT-FILE.
005660     CLOSE PAYMENT-FILE.
005670*
005680     PERFORM 8100-REWRITE-STUDENT-FILE THRU 8100-REWRITE-STUDENT-FILE-EXIT.
005690     PERFORM 8200-REWRITE-STUDENT-EXAM-FILE
005700         THRU 8200-REWRITE-STUDENT-EXAM-FILE-EXIT.
005710     PERFORM 8300-REWRITE-CONTROL-FILE THRU 8300-REWRITE-CONTROL-FILE-EXIT.
005720 8000-FINISH-UP-EXIT.
005730     EXIT.
005740*
005750*    8100-REWRITE-STUDENT-FILE -- BALANCES WERE DEDUCTED ONLY IN
005760*    ST-TABLE DURING THE RUN; THE MASTER ITSELF IS UNTOUCHED
005770*    UNTIL THIS WHOLE-FILE REWRITE AT JOB END, SAME AS THE OLD
005780*    AP SYSTEM DID FOR ITS VENDOR MASTER.
005790*    8100-REWRITE-STUDENT-FILE -- STUDENT-FILE IS OPENED OUTPUT,
005800*    NOT EXTEND, SO THIS WHOLE PARAGRAPH OVERLAYS THE PRIOR COPY OF
005810*    THE MASTER WITH THE IN-CORE TABLE, BALANCE FIELD AND ALL.  A
005820*    STUDENT RECORD NOT TOUCHED THIS RUN STILL GETS WRITTEN BACK
005830*    UNCHANGED, SINCE 8110 WALKS THE WHOLE TABLE, NOT JUST THE
005840*    ROWS A TRANSACTION UPDATED.
005850 8100-REWRITE-STUDENT-FILE.
005860     OPEN OUTPUT STUDENT-FILE.
005870     SET ST-IDX TO 1.
005880     PERFORM 8110-WRITE-ONE-STUDENT THRU 8110-WRITE-ONE-STUDENT-EXIT
005890         UNTIL ST-IDX > WK-ST-COUNT.
005900     CLOSE STUDENT-FILE.
005910 8100-REWRITE-STUDENT-FILE-EXIT.
005920     EXIT.
005930*
005940*    ONE ROW OF ST-TABLE OUT TO STUDENT-RECORD, ADVANCE THE INDEX.
005950*    ORDER IS WHATEVER ORDER 1220-LOAD-STUDENT-MASTER READ THE OLD
005960*    FILE IN AT JOB START -- NO RESEQUENCING IS DONE HERE.
005970 8110-WRITE-ONE-STUDENT.
005980     MOVE TB-ST-ID(ST-IDX) TO STUDENT-ID.
005990     MOVE TB-ST-NAME(ST-IDX) TO STUDENT-NAME.
006000     MOVE TB-ST-COURSE-ID(ST-IDX) TO STUDENT-COURSE-ID.
006010     MOVE TB-ST-BALANCE(ST-IDX) TO STUDENT-BALANCE.
006020     WRITE STUDENT-RECORD.
006030     SET ST-IDX UP BY 1.
006040 8110-WRITE-ONE-STUDENT-EXIT.
006050     EXIT.
006060*
006070*    8200-REWRITE-STUDENT-EXAM-FILE -- SAME WHOLE-TABLE REWRITE AS
006080*    8100 ABOVE, BUT FOR THE SCHEDULE/ENROLLMENT (SE) MASTER.  THIS
006090*    IS THE FILE THAT CARRIES THE STATUS, PAID-FLAG AND SCHEDULED
006100*    ROOM/DATE/TIME THIS RUN MAY HAVE SET, SO IT IS THE MOST
006110*    FREQUENTLY CHANGED OF THE THREE MASTERS REWRITTEN HERE.
006120 8200-REWRITE-STUDENT-EXAM-FILE.
006130     OPEN OUTPUT STUDENT-EXAM-FILE.
006140     SET SE-IDX TO 1.
006150     PERFORM 8210-WRITE-ONE-SE THRU 8210-WRITE-ONE-SE-EXIT
006160         UNTIL SE-IDX > WK-SE-COUNT.
006170     CLOSE STUDENT-EXAM-FILE.
006180 8200-REWRITE-STUDENT-EXAM-FILE-EXIT.
006190     EXIT.
006200*
006210*    ONE ROW OF SE-TABLE OUT TO STUDENT-EXAM-RECORD.  EVERY FIELD
006220*    TB-SE-xxx CAN HOLD AT JOB END -- INCLUDING WHATEVER 2300,
006230*    3100/3200 OR 4000 UPDATED IN CORE -- IS MOVED OUT HERE; THERE
006240*    IS NO SELECTIVE-WRITE LOGIC, THE WHOLE ROW GOES BACK EVERY TIME.
006250 8210-WRITE-ONE-SE.
006260     MOVE TB-SE-ID(SE-IDX) TO SE-ID.
006270     MOVE TB-SE-STUDENT-ID(SE-IDX) TO SE-STUDENT-ID.
006280     MOVE TB-SE-EXAM-ID(SE-IDX) TO SE-EXAM-ID.
006290     MOVE TB-SE-STATUS(SE-IDX) TO SE-STATUS.
006300     MOVE TB-SE-IS-PAID(SE-IDX) TO SE-IS-PAID.
006310     MOVE TB-SE-SCHED-DATE(SE-IDX) TO SE-SCHEDULED-DATE.
006320     MOVE TB-SE-SCHED-TIME(SE-IDX) TO SE-SCHEDULED-TIME.
006330     MOVE TB-SE-ROOM(SE-IDX) TO SE-ROOM.
006340     WRITE STUDENT-EXAM-RECORD.
006350     SET SE-IDX UP BY 1.
006360 8210-WRITE-ONE-SE-EXIT.
006370     EXIT.
006380*
006390*    8300-REWRITE-CONTROL-FILE -- ALWAYS REWRITTEN, EVEN WHEN
006400*    NOTHING WAS POSTED, SO A ZERO-TRANSACTION RUN DOES NOT LEAVE
006410*    A STALE OR MISSING CONTROL RECORD BEHIND (RQ-4471 04/10/2026).
006420 8300-REWRITE-CONTROL-FILE.
006430     OPEN OUTPUT CONTROL-FILE.
006440     WRITE CONTROL-RECORD.
006450     CLOSE CONTROL-FILE.
006460 8300-REWRITE-CONTROL-FILE-EXIT.
006470     EXIT.
006480*
006490     COPY "PLDATE.CBL".
006500     COPY "PLDURTN.CBL".
006510     COPY "PLSCHED.CBL".
006520     COPY "PLENROLL.CBL".
006530     COPY "PLPAYMT.CBL".
