000010*
000020*> wsrooms.cbl
000030*
000040*-------------------------------------------------------------------------
000050*    WORKING-STORAGE TO BE USED BY PLSCHED.CBL
000060*-------------------------------------------------------------------------
000070*    THE FIXED ROOM LIST AND GRID CONSTANTS THE AUTO-SCHEDULER SCANS
000080*    AGAINST.  ROOM TRIAL ORDER IS FIXED AND MUST NOT BE RE-SORTED OR
000090*    ALPHABETIZED -- THE SCHEDULER TRIES THEM IN EXACTLY THIS ORDER.
000100*-------------------------------------------------------------------------
000110*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000120*-------------------------------------------------------------------------
000130*
000140     01  WK-ROOM-NAMES-INIT.
000150         05  FILLER                PIC X(20) VALUE "Main Hall".
000160         05  FILLER                PIC X(20) VALUE "Room 101".
000170         05  FILLER                PIC X(20) VALUE "Room 102".
000180         05  FILLER                PIC X(20) VALUE "Room 103".
000190         05  FILLER                PIC X(20) VALUE "Computer Lab 1".
000200         05  FILLER                PIC X(20) VALUE "Computer Lab 2".
000210*
000220     01  WK-ROOM-TABLE REDEFINES WK-ROOM-NAMES-INIT.
000230         05  WK-ROOM-ENTRY OCCURS 6 TIMES
000240                           INDEXED BY WK-ROOM-IDX.
000250             10  WK-ROOM-NAME      PIC X(20).
000260*
000270     77  WK-ROOM-COUNT             PIC 9(01) VALUE 6 COMP.
000280     77  WK-GRID-START-TIME        PIC 9(04) VALUE 0900.
000290     77  WK-GRID-END-TIME          PIC 9(04) VALUE 1700.
000300     77  WK-GRID-STEP-MINUTES      PIC 9(02) VALUE 30 COMP.
000310     77  WK-FALLBACK-ROOM          PIC X(20) VALUE "Main Hall".
