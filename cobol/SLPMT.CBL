000010*
000020*    SLPMT.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE PAYMENT FILE.  OUTPUT, APPEND
000050*    ONLY -- ONE OR MORE NEW RECORDS WRITTEN PER RUN, OPENED
000060*    EXTEND SO PRIOR RUNS' PAYMENT HISTORY IS NEVER LOST.
000070*    ----------------------------------------------------------
000080*    08/01/2018  LF   ORIGINAL (AS SLVOUCH.CBL, VOUCHER FILE)
000090*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000100*
000110     SELECT PAYMENT-FILE ASSIGN TO "PMTFILE"
000120         ORGANIZATION IS SEQUENTIAL
000130         ACCESS MODE IS SEQUENTIAL.
