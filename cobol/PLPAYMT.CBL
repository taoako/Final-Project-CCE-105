000010*
000020*    PLPAYMT.CBL
000030*    ----------------------------------------------------------
000040*    PARAGRAPH LIBRARY -- PAYMENT POSTING.  THESE PARAGRAPHS
000050*    WORK AGAINST STUDENT-EXAM ROWS THAT ARE ALREADY ON FILE
000060*    WITH SE-IS-PAID = 0 (TYPICALLY "PENDING" ROWS CARRIED OVER
000070*    FROM OUTSIDE THIS JOB) -- THEY DO NOT CREATE ENROLLMENTS;
000080*    SEE PLENROLL.CBL FOR THAT.  CALLER MOVES THE TRANSACTION
000090*    FIELDS (TRAN-STUDENT-ID, TRAN-EXAM-ID, TRAN-METHOD,
000100*    TRAN-REFERENCE-NO) INTO THE PAYMENT-RECORD WORK AREA BEFORE
000110*    PERFORMING 3100-PAY-ONE-EXAM OR 3200-PAY-ALL-EXAMS.
000120*    ----------------------------------------------------------
000130*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000140*    ----------------------------------------------------------
000150*
000160*-------------------------------------------------------------------------
000170*    3050 SERIES -- SHARED VALIDATION CALLED FROM BOTH POSTING PATHS
000180*-------------------------------------------------------------------------
000190*    3050-VALIDATE-REFERENCE-NO -- THE REFERENCE NUMBER MUST BE
000200*    AT LEAST THREE CHARACTERS.  REFERENCE NUMBERS ARE ENTERED
000210*    LEFT-JUSTIFIED WITH NO EMBEDDED BLANKS, SO CHECKING THAT THE
000220*    THIRD CHARACTER IS NOT A SPACE IS ENOUGH TO PROVE THE LENGTH.
000230*-------------------------------------------------------------------------
000240 3050-VALIDATE-REFERENCE-NO.
000250     IF TRAN-REFERENCE-NO(3:1) NOT = SPACE
000260         MOVE "Y" TO WK-REFNO-VALID-SW
000270     ELSE
000280         MOVE "N" TO WK-REFNO-VALID-SW
000290     END-IF.
000300 3050-VALIDATE-REFERENCE-NO-EXIT.
000310     EXIT.
000320*
000330*    3100-PAY-ONE-EXAM -- TRAN-TYPE "2".  POSTS ONE PAYMENT
000340*    RECORD AT THE EXAM'S OWN FEE, MARKS THAT ONE STUDENT-EXAM
000350*    ROW PAID, AND RUNS THE SCHEDULER FOR IT.
000360 3100-PAY-ONE-EXAM.
000370     PERFORM 3050-VALIDATE-REFERENCE-NO
000380         THRU 3050-VALIDATE-REFERENCE-NO-EXIT.
000390     IF NOT REFERENCE-NO-VALID
000400         GO TO 3100-PAY-ONE-EXAM-EXIT
000410     END-IF.
000420*    A BAD REFERENCE NUMBER REJECTS SILENTLY, SAME AS A REJECTED
000430*    ENROLLMENT IN PLENROLL.CBL -- NO COUNTER BUMPS AND NO RECORD
000440*    IS WRITTEN FOR IT.
000450     MOVE TRAN-STUDENT-ID TO WK-CUR-STUDENT-ID.
000460     MOVE TRAN-EXAM-ID TO WK-CUR-EXAM-ID.
000470     PERFORM 3110-FIND-SE-FOR-STUDENT-EXAM
000480         THRU 3110-FIND-SE-FOR-STUDENT-EXAM-EXIT.
000490     IF NOT FOUND-SE-FOR-PAY
000500         GO TO 3100-PAY-ONE-EXAM-EXIT
000510     END-IF.
000520*    NO MATCHING SE ROW -- EITHER THE STUDENT WAS NEVER ENROLLED
000530*    IN THIS EXAM OR IT WAS ALREADY PAID AND THE TRANSACTION IS
000540*    A DUPLICATE.  EITHER WAY, REJECT SILENTLY.
000550     MOVE TRAN-EXAM-ID TO WK-LOOKUP-EXAM-ID.
000560     PERFORM 4010-FIND-EXAM-BY-ID THRU 4010-FIND-EXAM-BY-ID-EXIT.
000570     IF NOT FOUND-EXAM
000580         GO TO 3100-PAY-ONE-EXAM-EXIT
000590     END-IF.
000600*    EXAM MASTER ROW LOOKED UP AGAIN HERE (NOT CARRIED FORWARD
000610*    FROM ENROLLMENT) SOLELY TO PICK UP TB-EX-FEE FOR PMT-AMOUNT.
000620     ADD 1 TO CTL-LAST-PMT-ID.
000630     MOVE CTL-LAST-PMT-ID TO PMT-ID.
000640     MOVE TRAN-STUDENT-ID TO PMT-STUDENT-ID.
000650     MOVE TRAN-EXAM-ID TO PMT-EXAM-ID.
000660     MOVE TB-EX-FEE(EX-IDX) TO PMT-AMOUNT.
000670     MOVE TRAN-METHOD TO PMT-METHOD.
000680     MOVE TRAN-REFERENCE-NO TO PMT-REFERENCE-NO.
000690*    PMT-EXAM-ID NON-ZERO IS WHAT DISTINGUISHES THIS PAY-ONE
000700*    RECORD FROM A PAY-ALL RECORD (PMT-EXAM-ID ZERO, SEE 3200
000710*    BELOW) IN THE PAYMENT HISTORY FILE.
000720     WRITE PAYMENT-RECORD.
000730     ADD 1 TO WK-TOT-PAYMENTS-POSTED.
000740*
000750     MOVE 1 TO TB-SE-IS-PAID(WK-PAY-SE-IDX).
000760     MOVE WK-PAY-SE-IDX TO WK-CUR-SE-IDX.
000770     PERFORM 4000-SCHEDULE-EXAM THRU 4000-SCHEDULE-EXAM-EXIT.
000780 3100-PAY-ONE-EXAM-EXIT.
000790     EXIT.
000800*
000810*    3110-FIND-SE-FOR-STUDENT-EXAM -- LOOKS FOR THE ONE SE ROW
000820*    THAT MATCHES BOTH THE STUDENT AND THE EXAM ON THE TRANSACTION
000830*    -- PAID-OR-NOT IS NOT PART OF THE MATCH HERE, ONLY IDENTITY.
000840 3110-FIND-SE-FOR-STUDENT-EXAM.
000850     MOVE "N" TO WK-FOUND-SE-FOR-PAY.
000860     SET SE-IDX TO 1.
000870     PERFORM 3115-CHECK-ONE-SE-FOR-PAY
000880         THRU 3115-CHECK-ONE-SE-FOR-PAY-EXIT
000890         UNTIL FOUND-SE-FOR-PAY OR SE-IDX > WK-SE-COUNT.
000900 3110-FIND-SE-FOR-STUDENT-EXAM-EXIT.
000910     EXIT.
000920*
000930*    ONE SUBSCRIPT OF THE SCAN -- STOPS ON FIRST MATCH SINCE A
000940*    STUDENT/EXAM PAIR IS UNIQUE IN THE TABLE.
000950 3115-CHECK-ONE-SE-FOR-PAY.
000960     IF TB-SE-STUDENT-ID(SE-IDX) = WK-CUR-STUDENT-ID
000970         AND TB-SE-EXAM-ID(SE-IDX) = WK-CUR-EXAM-ID
000980             MOVE "Y" TO WK-FOUND-SE-FOR-PAY
000990             MOVE SE-IDX TO WK-PAY-SE-IDX
001000     ELSE
001010         SET SE-IDX UP BY 1
001020     END-IF.
001030 3115-CHECK-ONE-SE-FOR-PAY-EXIT.
001040     EXIT.
001050*
001060*    3200-PAY-ALL-EXAMS -- TRAN-TYPE "3".  SUMS THE FEES FOR
001070*    EVERY UNPAID ROW BELONGING TO THE STUDENT, POSTS ONE
001080*    PAYMENT RECORD FOR THE TOTAL (PMT-EXAM-ID ZERO), MARKS EVERY
001090*    ONE OF THOSE ROWS PAID, AND RUNS THE SCHEDULER FOR EACH IN
001100*    ASCENDING SE-ID ORDER.  NO UNPAID ROWS IS A REJECT, NOT AN
001110*    ERROR -- NOTHING IS WRITTEN.
001120 3200-PAY-ALL-EXAMS.
001130     PERFORM 3050-VALIDATE-REFERENCE-NO
001140         THRU 3050-VALIDATE-REFERENCE-NO-EXIT.
001150     IF NOT REFERENCE-NO-VALID
001160         GO TO 3200-PAY-ALL-EXAMS-EXIT
001170     END-IF.
001180*
001190     MOVE TRAN-STUDENT-ID TO WK-CUR-STUDENT-ID.
001200     MOVE 0 TO WK-PAYALL-TOTAL.
001210     MOVE "N" TO WK-PAYALL-FOUND-SW.
001220     SET SE-IDX TO 1.
001230     PERFORM 3210-ACCUM-ONE-UNPAID THRU 3210-ACCUM-ONE-UNPAID-EXIT
001240         UNTIL SE-IDX > WK-SE-COUNT.
001250     IF NOT PAYALL-FOUND-UNPAID
001260         GO TO 3200-PAY-ALL-EXAMS-EXIT
001270     END-IF.
001280*    FIRST PASS OVER SE-TABLE TOTALS THE FEES; NOTHING IS POSTED
001290*    OR MARKED PAID UNTIL THE TOTAL IS KNOWN -- A SECOND PASS
001300*    BELOW (3220) DOES THE ACTUAL MARKING/SCHEDULING.
001310     ADD 1 TO CTL-LAST-PMT-ID.
001320     MOVE CTL-LAST-PMT-ID TO PMT-ID.
001330     MOVE TRAN-STUDENT-ID TO PMT-STUDENT-ID.
001340     MOVE 0 TO PMT-EXAM-ID.
001350     MOVE WK-PAYALL-TOTAL TO PMT-AMOUNT.
001360     MOVE TRAN-METHOD TO PMT-METHOD.
001370     MOVE TRAN-REFERENCE-NO TO PMT-REFERENCE-NO.
001380     WRITE PAYMENT-RECORD.
001390     ADD 1 TO WK-TOT-PAYMENTS-POSTED.
001400*
001410     SET SE-IDX TO 1.
001420     PERFORM 3220-MARK-AND-SCHEDULE-ONE
001430         THRU 3220-MARK-AND-SCHEDULE-ONE-EXIT
001440         UNTIL SE-IDX > WK-SE-COUNT.
001450 3200-PAY-ALL-EXAMS-EXIT.
001460     EXIT.
001470*
001480*    3210-ACCUM-ONE-UNPAID -- EXAM MASTER IS RE-LOOKED-UP PER ROW
001490*    (FOUND-EXAM GUARDS AGAINST A DANGLING EXAM-ID) BECAUSE THE
001500*    FEE IS NOT CARRIED ON THE SE ROW ITSELF, ONLY ON THE EXAM.
001510 3210-ACCUM-ONE-UNPAID.
001520     IF TB-SE-STUDENT-ID(SE-IDX) = WK-CUR-STUDENT-ID
001530         AND TB-SE-IS-PAID(SE-IDX) = 0
001540             MOVE TB-SE-EXAM-ID(SE-IDX) TO WK-LOOKUP-EXAM-ID
001550             PERFORM 4010-FIND-EXAM-BY-ID
001560                 THRU 4010-FIND-EXAM-BY-ID-EXIT
001570             IF FOUND-EXAM
001580                 ADD TB-EX-FEE(EX-IDX) TO WK-PAYALL-TOTAL
001590                 MOVE "Y" TO WK-PAYALL-FOUND-SW
001600             END-IF
001610     END-IF.
001620     SET SE-IDX UP BY 1.
001630 3210-ACCUM-ONE-UNPAID-EXIT.
001640     EXIT.
001650*
001660*    3220-MARK-AND-SCHEDULE-ONE -- SECOND PASS OF THE PAY-ALL SCAN.
001670*    MUST RUN AFTER THE PAYMENT RECORD IS WRITTEN, NOT BEFORE,
001680*    SO A CRASH MID-PASS NEVER LEAVES ROWS MARKED PAID WITH NO
001690*    PAYMENT RECORD ON FILE TO BACK THEM.
001700 3220-MARK-AND-SCHEDULE-ONE.
001710     IF TB-SE-STUDENT-ID(SE-IDX) = WK-CUR-STUDENT-ID
001720         AND TB-SE-IS-PAID(SE-IDX) = 0
001730             MOVE 1 TO TB-SE-IS-PAID(SE-IDX)
001740             MOVE SE-IDX TO WK-CUR-SE-IDX
001750             PERFORM 4000-SCHEDULE-EXAM THRU 4000-SCHEDULE-EXAM-EXIT
001760     END-IF.
001770     SET SE-IDX UP BY 1.
001780 3220-MARK-AND-SCHEDULE-ONE-EXIT.
001790     EXIT.
