000010*
000020*    SLCNTL.CBL
000030*    ----------------------------------------------------------
000040*    FILE-CONTROL ENTRY FOR THE CONTROL-FILE -- A SINGLE-RECORD
000050*    FILE CARRYING THE LAST-ASSIGNED ENROLLMENT AND PAYMENT KEYS
000060*    FORWARD FROM RUN TO RUN, SINCE NEITHER MASTER IS INDEXED.
000070*    ----------------------------------------------------------
000080*    08/01/2018  LF   ORIGINAL (AS SLCONTRL.CBL, LAST VOUCHER NO)
000090*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000100*
000110     SELECT CONTROL-FILE ASSIGN TO "CNTLFILE"
000120         ORGANIZATION IS SEQUENTIAL
000130         ACCESS MODE IS SEQUENTIAL.
