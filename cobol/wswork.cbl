000010*
000020*> wswork.cbl
000030*
000040*-------------------------------------------------------------------------
000050*    WORKING-STORAGE TO BE USED BY EXAM-ENROLL-POST AND ITS PLxxxx
000060*    COPYBOOKS (PLENROLL, PLPAYMT, PLSCHED, PLDURTN, PLDATE).
000070*-------------------------------------------------------------------------
000080*    THE THREE IN-CORE TABLES BELOW STAND IN FOR THE OLD AP SYSTEM'S
000090*    VENDOR/VOUCHER WORKING STORAGE -- EX-TABLE, ST-TABLE AND SE-TABLE
000100*    ARE LOADED FROM THEIR MASTER FILES AT JOB START AND ARE THE ONLY
000110*    COPY OF THE DATA TOUCHED DURING THE RUN; THE MASTERS ARE REWRITTEN
000120*    FROM THEM AT JOB END (SEE 8000-REWRITE-STUDENT-FILE AND
000130*    8100-REWRITE-STUDENT-EXAM-FILE IN EXAM-ENROLL-POST.COB).
000140*-------------------------------------------------------------------------
000150*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000160*-------------------------------------------------------------------------
000170*
000180     01  EX-TABLE.
000190         05  EX-ENTRY OCCURS 1 TO 200 TIMES
000200                       DEPENDING ON WK-EX-COUNT
000210                       INDEXED BY EX-IDX.
000220             10  TB-EX-ID              PIC 9(06).
000230             10  TB-EX-NAME            PIC X(40).
000240             10  TB-EX-COURSE-ID       PIC 9(06).
000250             10  TB-EX-DATE            PIC 9(08).
000260             10  TB-EX-TIME            PIC 9(04).
000270             10  TB-EX-DUR-TEXT        PIC X(10).
000280             10  TB-EX-MAX-STUD        PIC 9(04).
000290             10  TB-EX-FEE             PIC S9(05)V99.
000300             10  FILLER                PIC X(05).
000310*
000320     01  ST-TABLE.
000330         05  ST-ENTRY OCCURS 1 TO 1000 TIMES
000340                       DEPENDING ON WK-ST-COUNT
000350                       INDEXED BY ST-IDX.
000360             10  TB-ST-ID              PIC 9(06).
000370             10  TB-ST-NAME            PIC X(40).
000380             10  TB-ST-COURSE-ID       PIC 9(06).
000390             10  TB-ST-BALANCE         PIC S9(07)V99.
000400             10  FILLER                PIC X(05).
000410*
000420     01  SE-TABLE.
000430         05  SE-ENTRY OCCURS 1 TO 3000 TIMES
000440                       DEPENDING ON WK-SE-COUNT
000450                       INDEXED BY SE-IDX.
000460             10  TB-SE-ID              PIC 9(06).
000470             10  TB-SE-STUDENT-ID      PIC 9(06).
000480             10  TB-SE-EXAM-ID         PIC 9(06).
000490             10  TB-SE-STATUS          PIC X(10).
000500             10  TB-SE-IS-PAID         PIC 9(01).
000510             10  TB-SE-SCHED-DATE      PIC 9(08).
000520             10  TB-SE-SCHED-TIME      PIC 9(04).
000530             10  TB-SE-ROOM            PIC X(20).
000540             10  FILLER                PIC X(05).
000550*
000560*-------------------------------------------------------------------------
000570*    TABLE HIGH-WATER COUNTS (RECORD COUNTS -- COMP PER SHOP STANDARD)
000580*-------------------------------------------------------------------------
000590     77  WK-EX-COUNT                  PIC 9(04) VALUE 0 COMP.
000600     77  WK-ST-COUNT                  PIC 9(04) VALUE 0 COMP.
000610     77  WK-SE-COUNT                  PIC 9(04) VALUE 0 COMP.
000620*
000630*-------------------------------------------------------------------------
000640*    CONTROL TOTALS FOR THE SCHEDULE/POSTING SUMMARY REPORT
000650*-------------------------------------------------------------------------
000660     01  WK-CONTROL-TOTALS.
000670         05  WK-TOT-ENROLL-POSTED     PIC 9(04) VALUE 0 COMP.
000680         05  WK-TOT-PAYMENTS-POSTED   PIC 9(04) VALUE 0 COMP.
000690         05  WK-TOT-SCHED-CREATED     PIC 9(04) VALUE 0 COMP.
000700         05  WK-TOT-SCHED-ALREADY     PIC 9(04) VALUE 0 COMP.
000710         05  WK-TOT-ENROLL-REJECTED   PIC 9(04) VALUE 0 COMP.
000720*
000730*-------------------------------------------------------------------------
000740*    FIXED BUSINESS CONSTANT
000750*-------------------------------------------------------------------------
000760     77  WK-EXAM-FEE-CONST            PIC S9(05)V99 VALUE 150.00.
000770*
000780*-------------------------------------------------------------------------
000790*    SWITCHES (ALL "Y"/"N", SHOP STANDARD)
000800*-------------------------------------------------------------------------
000810     01  WK-FOUND-EXAM                PIC X VALUE "N".
000820         88  FOUND-EXAM                VALUE "Y".
000830     01  WK-FOUND-STUDENT             PIC X VALUE "N".
000840         88  FOUND-STUDENT             VALUE "Y".
000850     01  WK-FOUND-SE-FOR-PAY          PIC X VALUE "N".
000860         88  FOUND-SE-FOR-PAY          VALUE "Y".
000870     01  WK-END-OF-TRAN                PIC X VALUE "N".
000880         88  END-OF-TRAN-FILE          VALUE "Y".
000890     01  WK-SCHEDULE-OK                PIC X VALUE "N".
000900         88  SCHEDULE-SUCCESSFUL       VALUE "Y".
000910     01  WK-SLOT-FOUND-SW             PIC X VALUE "N".
000920         88  SLOT-FOUND                VALUE "Y".
000930     01  WK-ROOM-FOUND-SW             PIC X VALUE "N".
000940         88  ROOM-FOUND                VALUE "Y".
000950     01  WK-ROOM-FREE-SW              PIC X VALUE "Y".
000960         88  ROOM-IS-FREE              VALUE "Y".
000970     01  WK-OVERLAP-SW                PIC X VALUE "N".
000980         88  INTERVALS-OVERLAP        VALUE "Y".
000990     01  WK-ENROLL-REJECT-SW          PIC X VALUE "N".
001000         88  ENROLLMENT-REJECTED      VALUE "Y".
001010     01  WK-REFNO-VALID-SW            PIC X VALUE "N".
001020         88  REFERENCE-NO-VALID       VALUE "Y".
001030     01  WK-PAYALL-FOUND-SW           PIC X VALUE "N".
001040         88  PAYALL-FOUND-UNPAID      VALUE "Y".
001050     01  WK-EXAM-AVAILABLE-SW         PIC X VALUE "N".
001060         88  EXAM-IS-AVAILABLE        VALUE "Y".
001070     01  WK-LOAD-EOF-SW               PIC X VALUE "N".
001080         88  LOAD-EOF                 VALUE "Y".
001090*
001100*-------------------------------------------------------------------------
001110*    LOOKUP KEYS AND SUBSCRIPTS (COMP PER SHOP STANDARD)
001120*-------------------------------------------------------------------------
001130     77  WK-LOOKUP-EXAM-ID            PIC 9(06) VALUE 0.
001140     77  WK-LOOKUP-STUDENT-ID         PIC 9(06) VALUE 0.
001150     77  WK-CUR-STUDENT-ID            PIC 9(06) VALUE 0.
001160     77  WK-CUR-EXAM-ID               PIC 9(06) VALUE 0.
001170     77  WK-CUR-SE-IDX                PIC 9(04) VALUE 0 COMP.
001180     77  WK-NEW-SE-SUB                PIC 9(04) VALUE 0 COMP.
001190     77  WK-NEW-SE-ID                 PIC 9(06) VALUE 0.
001200     77  WK-PAY-SE-IDX                PIC 9(04) VALUE 0 COMP.
001210*    WK-PRE-POST-COUNT SNAPSHOTS A CONTROL TOTAL BEFORE 5000-
001220*    PROCESS-TRANSACTIONS CALLS THE POSTING PARAGRAPH, SO 5500-
001230*    PRINT-AFFECTED-ROWS CAN TELL "THIS TRANSACTION POSTED BUT
001240*    THE SCHEDULER FAILED" FROM "THIS TRANSACTION WAS REJECTED
001250*    OUTRIGHT AND NEVER REACHED THE SCHEDULER AT ALL."
001260     77  WK-PRE-POST-COUNT            PIC 9(04) VALUE 0 COMP.
001270*
001280*-------------------------------------------------------------------------
001290*    MONEY SCRATCH (ZONED DISPLAY, NO ROUNDING -- SEE BUSINESS RULES)
001300*-------------------------------------------------------------------------
001310     77  WK-SHORTFALL                 PIC S9(05)V99 VALUE 0.
001320     77  WK-ENROLL-COUNT              PIC 9(04) VALUE 0 COMP.
001330     77  WK-PAYALL-TOTAL              PIC S9(07)V99 VALUE 0.
001340*
001350*-------------------------------------------------------------------------
001360*    AUTO-SCHEDULER SCRATCH (PLSCHED.CBL)
001370*-------------------------------------------------------------------------
001380     77  WK-DURATION-MINUTES          PIC 9(04) VALUE 0 COMP.
001390     77  WK-BUSY-DURATION-MINUTES     PIC 9(04) VALUE 0 COMP.
001400     77  WK-BASE-TIME                 PIC 9(04) VALUE 0 COMP.
001410     77  WK-CHOSEN-TIME               PIC 9(04) VALUE 0 COMP.
001420     01  WK-CHOSEN-ROOM                PIC X(20) VALUE SPACES.
001430     77  WK-SCHED-EXAM-DATE           PIC 9(08) VALUE 0.
001440     77  WK-CURSOR-MINUTES            PIC 9(04) VALUE 0 COMP.
001450     77  WK-BASE-MINUTES              PIC 9(04) VALUE 0 COMP.
001460     77  WK-END-GRID-MINUTES          PIC 9(04) VALUE 0 COMP.
001470     77  WK-BUSY-START-MINUTES        PIC 9(04) VALUE 0 COMP.
001480     77  WK-BUSY-END-MINUTES          PIC 9(04) VALUE 0 COMP.
001490     77  WK-CONV-TIME-IN              PIC 9(04) VALUE 0 COMP.
001500     77  WK-CONV-MINUTES-OUT          PIC 9(04) VALUE 0 COMP.
001510     77  WK-CONV-MINUTES-IN           PIC 9(04) VALUE 0 COMP.
001520     77  WK-CONV-TIME-OUT             PIC 9(04) VALUE 0 COMP.
001530     77  WK-HH-WORK                   PIC 9(02) VALUE 0 COMP.
001540     77  WK-MM-WORK                   PIC 9(02) VALUE 0 COMP.
001550*
001560*-------------------------------------------------------------------------
001570*    DURATION PARSER SCRATCH (PLDURTN.CBL)
001580*-------------------------------------------------------------------------
001590     01  WK-DURTEXT-FOR-PARSE         PIC X(10) VALUE SPACES.
001600     01  WK-DURTEXT-LOWER             PIC X(10) VALUE SPACES.
001610     77  WK-TALLY                     PIC 9(02) VALUE 0 COMP.
001620     77  WK-PARSED-MINUTES            PIC 9(04) VALUE 0 COMP.
001630     01  WK-DIGITS-ONLY                PIC 9(10) VALUE ZEROS.
001640     77  WK-DIGITS-LEN                PIC 9(02) VALUE 0 COMP.
001650     77  WK-STRIP-IDX                 PIC 9(02) VALUE 0 COMP.
001660     01  WK-ONE-CHAR                   PIC X(01) VALUE SPACE.
