000010*
000020*    PLSCHED.CBL
000030*    ----------------------------------------------------------
000040*    PARAGRAPH LIBRARY -- THE AUTO-SCHEDULER.  CALLER SETS
000050*    WK-CUR-SE-IDX TO THE SUBSCRIPT OF THE SE-TABLE ROW TO
000060*    SCHEDULE (THE ROW MUST ALREADY HAVE ITS SE-STUDENT-ID AND
000070*    SE-EXAM-ID FILLED IN) AND PERFORMS 4000-SCHEDULE-EXAM THRU
000080*    4000-SCHEDULE-EXAM-EXIT.  RESULT COMES BACK IN WK-SCHEDULE-
000090*    OK ("Y"/"N") AND, ON SUCCESS, IN THE ROW'S OWN SE-SCHED-
000100*    DATE/SE-SCHED-TIME/SE-ROOM FIELDS.
000110*    ----------------------------------------------------------
000120*    ALREADY-SCHEDULED ROWS ARE A NO-OP SUCCESS (RE-RUNNING THE
000130*    SCHEDULER ON A ROW MUST NOT MOVE IT).  ROOMS ARE ALWAYS
000140*    TRIED IN THE FIXED ORDER FROM WSROOMS.CBL; IF NOTHING IN
000150*    THE 0900-1700 GRID IS FREE THE JOB FALLS BACK TO THE EXAM'S
000160*    OWN TIME IN MAIN HALL WITH NO FURTHER COLLISION CHECK.
000170*    ----------------------------------------------------------
000180*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000190*    ----------------------------------------------------------
000200*
000210 4000-SCHEDULE-EXAM.
000220     IF TB-SE-SCHED-DATE(WK-CUR-SE-IDX) NOT = ZEROS
000230         AND TB-SE-SCHED-TIME(WK-CUR-SE-IDX) NOT = ZEROS
000240         AND TB-SE-ROOM(WK-CUR-SE-IDX) NOT = SPACES
000250             ADD 1 TO WK-TOT-SCHED-ALREADY
000260             MOVE "Y" TO WK-SCHEDULE-OK
000270             GO TO 4000-SCHEDULE-EXAM-EXIT
000280     END-IF.
000290*    NOT YET SCHEDULED -- LOOK UP THE EXAM THIS ROW IS FOR SO
000300*    ITS DATE/TIME/DURATION CAN DRIVE THE GRID SCAN BELOW.
000310     MOVE TB-SE-EXAM-ID(WK-CUR-SE-IDX) TO WK-LOOKUP-EXAM-ID.
000320     PERFORM 4010-FIND-EXAM-BY-ID THRU 4010-FIND-EXAM-BY-ID-EXIT.
000330     IF NOT FOUND-EXAM OR TB-EX-DATE(EX-IDX) = ZEROS
000340         MOVE "N" TO WK-SCHEDULE-OK
000350         GO TO 4000-SCHEDULE-EXAM-EXIT
000360     END-IF.
000370*    A DANGLING EXAM-ID OR AN EXAM WITH NO DATE ON FILE MEANS
000380*    THERE IS NOTHING TO SCHEDULE AGAINST -- FAIL, DO NOT GUESS.
000390     MOVE TB-EX-DATE(EX-IDX) TO WK-SCHED-EXAM-DATE.
000400     MOVE TB-EX-DUR-TEXT(EX-IDX) TO WK-DURTEXT-FOR-PARSE.
000410     PERFORM 4500-PARSE-DURATION THRU 4500-PARSE-DURATION-EXIT.
000420     MOVE WK-PARSED-MINUTES TO WK-DURATION-MINUTES.
000430*    THE EXAM'S OWN POSTED TIME IS THE SCAN'S STARTING POINT,
000440*    BUT ONLY WHEN IT FALLS INSIDE THE 0900-1700 GRID; OUTSIDE
000450*    THAT WINDOW THE SCAN STARTS AT GRID-OPEN INSTEAD.
000460     MOVE TB-EX-TIME(EX-IDX) TO WK-BASE-TIME.
000470     IF WK-BASE-TIME < WK-GRID-START-TIME
000480         OR WK-BASE-TIME > WK-GRID-END-TIME
000490             MOVE WK-GRID-START-TIME TO WK-BASE-TIME
000500     END-IF.
000510*
000520     PERFORM 4200-SCAN-GRID THRU 4200-SCAN-GRID-EXIT.
000530*
000540*    GRID SCAN FOUND NO FREE SLOT -- FALL BACK TO THE EXAM'S OWN
000550*    TIME IN THE FIXED FALLBACK ROOM, NO FURTHER COLLISION CHECK.
000560     IF NOT SLOT-FOUND
000570         MOVE WK-BASE-TIME TO WK-CHOSEN-TIME
000580         MOVE WK-FALLBACK-ROOM TO WK-CHOSEN-ROOM
000590     END-IF.
000600*
000610     PERFORM 4900-STORE-SCHEDULE THRU 4900-STORE-SCHEDULE-EXIT.
000620     MOVE "Y" TO WK-SCHEDULE-OK.
000630 4000-SCHEDULE-EXAM-EXIT.
000640     EXIT.
000650*
000660*    4010-FIND-EXAM-BY-ID IS A GENERAL-PURPOSE LOOKUP -- USED BOTH
000670*    ABOVE AND AGAIN BELOW (4250) TO FIND THE EXAM BEHIND A BUSY
000680*    ROW, SO IT MUST NOT DEPEND ON EX-IDX STAYING PUT BETWEEN
000690*    CALLS.  CALLERS THAT NEED THE ORIGINAL EXAM'S FIELDS COPY
000700*    THEM OUT (SEE WK-SCHED-EXAM-DATE ABOVE) BEFORE SCANNING.
000710 4010-FIND-EXAM-BY-ID.
000720     MOVE "N" TO WK-FOUND-EXAM.
000730     SET EX-IDX TO 1.
000740     PERFORM 4015-CHECK-ONE-EXAM THRU 4015-CHECK-ONE-EXAM-EXIT
000750         UNTIL FOUND-EXAM OR EX-IDX > WK-EX-COUNT.
000760 4010-FIND-EXAM-BY-ID-EXIT.
000770     EXIT.
000780*
000790 4015-CHECK-ONE-EXAM.
000800     IF TB-EX-ID(EX-IDX) = WK-LOOKUP-EXAM-ID
000810         MOVE "Y" TO WK-FOUND-EXAM
000820     ELSE
000830         SET EX-IDX UP BY 1
000840     END-IF.
000850 4015-CHECK-ONE-EXAM-EXIT.
000860     EXIT.
000870*
000880*    4200-SCAN-GRID WALKS THE CURSOR FORWARD IN WK-GRID-STEP-
000890*    MINUTES STEPS FROM THE BASE TIME UNTIL A FREE ROOM TURNS UP
000900*    OR THE EXAM WOULD RUN PAST THE END OF THE GRID.
000910 4200-SCAN-GRID.
000920*    BOTH ENDPOINTS CONVERTED TO MINUTES-SINCE-MIDNIGHT ONCE, UP
000930*    FRONT, SO THE LOOP BELOW CAN DO PLAIN ARITHMETIC COMPARES
000940*    RATHER THAN RE-CONVERTING HHMM ON EVERY CURSOR STEP.
000950     MOVE WK-BASE-TIME TO WK-CONV-TIME-IN.
000960     PERFORM 4150-TIME-TO-MINUTES THRU 4150-TIME-TO-MINUTES-EXIT.
000970     MOVE WK-CONV-MINUTES-OUT TO WK-BASE-MINUTES.
000980     MOVE WK-GRID-END-TIME TO WK-CONV-TIME-IN.
000990     PERFORM 4150-TIME-TO-MINUTES THRU 4150-TIME-TO-MINUTES-EXIT.
001000     MOVE WK-CONV-MINUTES-OUT TO WK-END-GRID-MINUTES.
001010*    CURSOR WALKS FORWARD WK-GRID-STEP-MINUTES AT A TIME UNTIL A
001020*    SLOT IS FOUND OR THE EXAM WOULD RUN PAST THE GRID'S CLOSE.
001030     MOVE WK-BASE-MINUTES TO WK-CURSOR-MINUTES.
001040     MOVE "N" TO WK-SLOT-FOUND-SW.
001050     PERFORM 4210-TRY-CURSOR THRU 4210-TRY-CURSOR-EXIT
001060         UNTIL SLOT-FOUND
001070         OR (WK-CURSOR-MINUTES + WK-DURATION-MINUTES) >
001080                 WK-END-GRID-MINUTES.
001090 4200-SCAN-GRID-EXIT.
001100     EXIT.
001110*
001120*    4210-TRY-CURSOR -- AT THE CURRENT CURSOR MINUTE, TRIES EVERY
001130*    ROOM IN WSROOMS.CBL'S FIXED ORDER UNTIL ONE IS FREE; IF NONE
001140*    IS FREE AT THIS MINUTE THE CURSOR STEPS FORWARD AND 4200
001150*    ABOVE CALLS BACK IN AGAIN.
001160 4210-TRY-CURSOR.
001170     SET WK-ROOM-IDX TO 1.
001180     MOVE "N" TO WK-ROOM-FOUND-SW.
001190     PERFORM 4220-TRY-ROOM THRU 4220-TRY-ROOM-EXIT
001200         UNTIL ROOM-FOUND OR WK-ROOM-IDX > WK-ROOM-COUNT.
001210     IF ROOM-FOUND
001220         MOVE "Y" TO WK-SLOT-FOUND-SW
001230         MOVE WK-CURSOR-MINUTES TO WK-CONV-MINUTES-IN
001240         PERFORM 4160-MINUTES-TO-TIME THRU 4160-MINUTES-TO-TIME-EXIT
001250         MOVE WK-CONV-TIME-OUT TO WK-CHOSEN-TIME
001260         MOVE WK-ROOM-NAME(WK-ROOM-IDX) TO WK-CHOSEN-ROOM
001270     ELSE
001280         ADD WK-GRID-STEP-MINUTES TO WK-CURSOR-MINUTES
001290     END-IF.
001300 4210-TRY-CURSOR-EXIT.
001310     EXIT.
001320*
001330*    ONE ROOM AT THE CURSOR MINUTE -- ADVANCES TO THE NEXT ROOM
001340*    IN THE FIXED ORDER ON A BUSY HIT.
001350 4220-TRY-ROOM.
001360     PERFORM 4230-CHECK-ROOM-FREE THRU 4230-CHECK-ROOM-FREE-EXIT.
001370     IF ROOM-IS-FREE
001380         MOVE "Y" TO WK-ROOM-FOUND-SW
001390     ELSE
001400         SET WK-ROOM-IDX UP BY 1
001410     END-IF.
001420 4220-TRY-ROOM-EXIT.
001430     EXIT.
001440*
001450*    4230-CHECK-ROOM-FREE TESTS THE CURRENT CURSOR/ROOM SLOT
001460*    AGAINST EVERY OTHER STUDENT-EXAM ROW ALREADY SCHEDULED THAT
001470*    DAY IN THAT ROOM.  SE-TABLE ITSELF IS THE BUSY LIST -- THERE
001480*    IS NO SEPARATE TABLE TO MAINTAIN.
001490 4230-CHECK-ROOM-FREE.
001500     MOVE "Y" TO WK-ROOM-FREE-SW.
001510     SET SE-IDX TO 1.
001520     PERFORM 4240-CHECK-ONE-BUSY-ENTRY THRU 4240-CHECK-ONE-BUSY-ENTRY-EXIT
001530         UNTIL (SE-IDX > WK-SE-COUNT) OR NOT ROOM-IS-FREE.
001540 4230-CHECK-ROOM-FREE-EXIT.
001550     EXIT.
001560*
001570*    4240-CHECK-ONE-BUSY-ENTRY -- A ROW "CONFLICTS" ONLY WHEN IT IS
001580*    SOME OTHER ROW (NOT THE ONE BEING SCHEDULED), ALREADY HAS A
001590*    DATE/TIME/ROOM SET, SAME DATE, AND SAME ROOM AS THE CANDIDATE.
001600 4240-CHECK-ONE-BUSY-ENTRY.
001610     IF SE-IDX NOT = WK-CUR-SE-IDX
001620         AND TB-SE-SCHED-DATE(SE-IDX) = WK-SCHED-EXAM-DATE
001630         AND TB-SE-SCHED-TIME(SE-IDX) NOT = ZEROS
001640         AND TB-SE-ROOM(SE-IDX) NOT = SPACES
001650         AND TB-SE-ROOM(SE-IDX) = WK-ROOM-NAME(WK-ROOM-IDX)
001660             PERFORM 4250-COMPUTE-BUSY-INTERVAL
001670                 THRU 4250-COMPUTE-BUSY-INTERVAL-EXIT
001680             PERFORM 4400-INTERVALS-OVERLAP
001690                 THRU 4400-INTERVALS-OVERLAP-EXIT
001700             IF INTERVALS-OVERLAP
001710                 MOVE "N" TO WK-ROOM-FREE-SW
001720             END-IF
001730     END-IF.
001740     SET SE-IDX UP BY 1.
001750 4240-CHECK-ONE-BUSY-ENTRY-EXIT.
001760     EXIT.
001770*
001780*    4250-COMPUTE-BUSY-INTERVAL LOOKS UP THE OTHER ROW'S OWN EXAM
001790*    TO GET ITS DURATION -- EACH EXAM CAN RUN A DIFFERENT LENGTH,
001800*    SO THE SAME-ROOM CHECK CANNOT ASSUME THEY MATCH.
001810 4250-COMPUTE-BUSY-INTERVAL.
001820     MOVE TB-SE-EXAM-ID(SE-IDX) TO WK-LOOKUP-EXAM-ID.
001830     PERFORM 4010-FIND-EXAM-BY-ID THRU 4010-FIND-EXAM-BY-ID-EXIT.
001840     IF FOUND-EXAM
001850         MOVE TB-EX-DUR-TEXT(EX-IDX) TO WK-DURTEXT-FOR-PARSE
001860         PERFORM 4500-PARSE-DURATION THRU 4500-PARSE-DURATION-EXIT
001870         MOVE WK-PARSED-MINUTES TO WK-BUSY-DURATION-MINUTES
001880     ELSE
001890         MOVE 120 TO WK-BUSY-DURATION-MINUTES
001900     END-IF.
001910     MOVE TB-SE-SCHED-TIME(SE-IDX) TO WK-CONV-TIME-IN.
001920     PERFORM 4150-TIME-TO-MINUTES THRU 4150-TIME-TO-MINUTES-EXIT.
001930     MOVE WK-CONV-MINUTES-OUT TO WK-BUSY-START-MINUTES.
001940     COMPUTE WK-BUSY-END-MINUTES =
001950         WK-BUSY-START-MINUTES + WK-BUSY-DURATION-MINUTES.
001960 4250-COMPUTE-BUSY-INTERVAL-EXIT.
001970     EXIT.
001980*
001990*    4400-INTERVALS-OVERLAP -- THE STANDARD HALF-OPEN INTERVAL
002000*    TEST: [CANDIDATE-START,CANDIDATE-END) OVERLAPS
002010*    [BUSY-START,BUSY-END) WHEN CANDIDATE-START < BUSY-END AND
002020*    BUSY-START < CANDIDATE-END.
002030 4400-INTERVALS-OVERLAP.
002040     IF WK-CURSOR-MINUTES < WK-BUSY-END-MINUTES
002050         AND WK-BUSY-START-MINUTES <
002060             (WK-CURSOR-MINUTES + WK-DURATION-MINUTES)
002070                 MOVE "Y" TO WK-OVERLAP-SW
002080     ELSE
002090         MOVE "N" TO WK-OVERLAP-SW
002100     END-IF.
002110 4400-INTERVALS-OVERLAP-EXIT.
002120     EXIT.
002130*
002140*    4150/4160 CONVERT BETWEEN THE HHMM CLOCK FORMAT STORED ON
002150*    THE RECORDS AND PLAIN MINUTES-SINCE-MIDNIGHT, WHICH IS WHAT
002160*    ALL OF THE ARITHMETIC ABOVE NEEDS -- HHMM DOES NOT ADD
002170*    CORRECTLY AS A PLAIN NUMBER ACROSS AN HOUR BOUNDARY.
002180 4150-TIME-TO-MINUTES.
002190     COMPUTE WK-HH-WORK = WK-CONV-TIME-IN / 100.
002200     COMPUTE WK-MM-WORK = WK-CONV-TIME-IN - (WK-HH-WORK * 100).
002210     COMPUTE WK-CONV-MINUTES-OUT = (WK-HH-WORK * 60) + WK-MM-WORK.
002220 4150-TIME-TO-MINUTES-EXIT.
002230     EXIT.
002240*
002250 4160-MINUTES-TO-TIME.
002260     COMPUTE WK-HH-WORK = WK-CONV-MINUTES-IN / 60.
002270     COMPUTE WK-MM-WORK = WK-CONV-MINUTES-IN - (WK-HH-WORK * 60).
002280     COMPUTE WK-CONV-TIME-OUT = (WK-HH-WORK * 100) + WK-MM-WORK.
002290 4160-MINUTES-TO-TIME-EXIT.
002300     EXIT.
002310*
002320*    4900-STORE-SCHEDULE WRITES THE CHOSEN SLOT BACK TO THE
002330*    CURRENT ROW AND FLIPS SE-STATUS FROM PENDING TO ENROLLED --
002340*    ONLY IF IT IS STILL PENDING; A PAID-AND-SCHEDULED ROW NEVER
002350*    GOES BACKWARDS.
002360 4900-STORE-SCHEDULE.
002370*    WHICHEVER TIME/ROOM WON -- A GRID SLOT OR THE FALLBACK -- IS
002380*    WRITTEN BACK TO THE SAME ROW THE CALLER PASSED IN.
002390     MOVE WK-SCHED-EXAM-DATE TO TB-SE-SCHED-DATE(WK-CUR-SE-IDX).
002400     MOVE WK-CHOSEN-TIME TO TB-SE-SCHED-TIME(WK-CUR-SE-IDX).
002410     MOVE WK-CHOSEN-ROOM TO TB-SE-ROOM(WK-CUR-SE-IDX).
002420*    STATUS ONLY ADVANCES FORWARD -- A ROW ALREADY PAST PENDING
002430*    (E.G. ALREADY ENROLLED) IS LEFT ALONE.
002440     IF TB-SE-STATUS(WK-CUR-SE-IDX) = "Pending   "
002450         MOVE "Enrolled  " TO TB-SE-STATUS(WK-CUR-SE-IDX)
002460     END-IF.
002470     ADD 1 TO WK-TOT-SCHED-CREATED.
002480 4900-STORE-SCHEDULE-EXIT.
002490     EXIT.
