000010*
000020*    FDSTEX.CBL
000030*    ----------------------------------------------------------
000040*    FILE SECTION ENTRY + RECORD LAYOUT FOR STUDENT-EXAM-FILE,
000050*    ONE ROW PER ENROLLMENT.  LOADED IN FULL INTO SE-TABLE AT
000060*    JOB START; NEW ROWS APPENDED TO THE TABLE BY THE ENROLLMENT
000070*    PARAGRAPHS, EXISTING ROWS UPDATED IN PLACE BY THE PAYMENT
000080*    AND SCHEDULING PARAGRAPHS, WHOLE TABLE REWRITTEN AT JOB END.
000090*    ----------------------------------------------------------
000100*    08/01/2018  LF   ORIGINAL (AS FDVOUCH.CBL, VOUCHER FILE)
000110*    03/14/2026  RCM  RQ-4471 REPURPOSED FOR EXAM SCHEDULING JOB
000120*    03/28/2026  RCM  RQ-4471 ADDED SE-SCHED-DATE-R REDEFINES AND
000130*                     THE SE-STATUS/SE-IS-PAID 88-LEVELS BELOW
000140*
000150 FD  STUDENT-EXAM-FILE
000160     LABEL RECORDS ARE STANDARD
000170     RECORD CONTAINS 80 CHARACTERS.
000180*
000190 01  STUDENT-EXAM-RECORD.
000200     05  SE-ID                    PIC 9(06).
000210     05  SE-STUDENT-ID            PIC 9(06).
000220     05  SE-EXAM-ID               PIC 9(06).
000230     05  SE-STATUS                PIC X(10).
000240         88  SE-STATUS-PENDING        VALUE "Pending   ".
000250         88  SE-STATUS-ENROLLED       VALUE "Enrolled  ".
000270     05  SE-IS-PAID               PIC 9(01).
000280         88  SE-PAID                  VALUE 1.
000290         88  SE-UNPAID                VALUE 0.
000300     05  SE-SCHEDULED-DATE        PIC 9(08).
000310     05  SE-SCHED-DATE-R REDEFINES SE-SCHEDULED-DATE.
000320         10  SE-SCHED-DATE-CCYY   PIC 9(04).
000330         10  SE-SCHED-DATE-MM     PIC 9(02).
000340         10  SE-SCHED-DATE-DD     PIC 9(02).
000350     05  SE-SCHEDULED-TIME        PIC 9(04).
000360     05  SE-ROOM                  PIC X(20).
000370     05  FILLER                   PIC X(19).
