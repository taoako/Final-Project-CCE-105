000010*
000020*    PLENROLL.CBL
000030*    ----------------------------------------------------------
000040*    PARAGRAPH LIBRARY -- ENROLLMENT ELIGIBILITY AND POSTING.
000050*    CALLER SETS WK-CUR-STUDENT-ID AND WK-CUR-EXAM-ID FROM THE
000060*    TRANSACTION RECORD AND PERFORMS 2000-ENROLL-STUDENT THRU
000070*    2000-ENROLL-STUDENT-EXIT.  A REJECTED ENROLLMENT BUMPS
000080*    WK-TOT-ENROLL-REJECTED AND POSTS NOTHING -- THIS PARAGRAPH
000090*    DOES NOT WRITE A REJECT RECORD ANYWHERE; THE REPORT'S
000100*    REJECTED-COUNT LINE IS THE ONLY TRACE OF IT.
000110*    ----------------------------------------------------------
000120*    03/14/2026  RCM  RQ-4471 ORIGINAL FOR EXAM SCHEDULING JOB
000130*    ----------------------------------------------------------
000140*
000150*    2000-ENROLL-STUDENT -- FIVE GATES, IN THIS ORDER: EXAM EXISTS,
000160*    EXAM IS STILL AVAILABLE, STUDENT EXISTS, BALANCE COVERS THE
000170*    FEE, SEAT CAPACITY NOT FULL.  ANY GATE FAILING FALLS THROUGH
000180*    TO THE SAME REJECT-AND-EXIT STEP BELOW -- ONLY A TRANSACTION
000190*    THAT CLEARS ALL FIVE REACHES 2300-POST-ENROLLMENT.
000200 2000-ENROLL-STUDENT.
000210     MOVE WK-CUR-EXAM-ID TO WK-LOOKUP-EXAM-ID.
000220     PERFORM 4010-FIND-EXAM-BY-ID THRU 4010-FIND-EXAM-BY-ID-EXIT.
000230     IF NOT FOUND-EXAM
000240         ADD 1 TO WK-TOT-ENROLL-REJECTED
000250         GO TO 2000-ENROLL-STUDENT-EXIT
000260     END-IF.
000270*    GATE 1 -- UNKNOWN EXAM-ID ON THE TRANSACTION. REJECT.
000280     PERFORM 2050-DERIVE-EXAM-STATUS THRU 2050-DERIVE-EXAM-STATUS-EXIT.
000290     IF NOT EXAM-IS-AVAILABLE
000300         ADD 1 TO WK-TOT-ENROLL-REJECTED
000310         GO TO 2000-ENROLL-STUDENT-EXIT
000320     END-IF.
000330*    GATE 2 -- EXAM DATE HAS ALREADY PASSED (OR IS TODAY). REJECT.
000340     MOVE WK-CUR-STUDENT-ID TO WK-LOOKUP-STUDENT-ID.
000350     PERFORM 2010-FIND-STUDENT-BY-ID THRU 2010-FIND-STUDENT-BY-ID-EXIT.
000360     IF NOT FOUND-STUDENT
000370         ADD 1 TO WK-TOT-ENROLL-REJECTED
000380         GO TO 2000-ENROLL-STUDENT-EXIT
000390     END-IF.
000400*    GATE 3 -- UNKNOWN STUDENT-ID ON THE TRANSACTION. REJECT.
000410     PERFORM 2100-CHECK-BALANCE THRU 2100-CHECK-BALANCE-EXIT.
000420     IF ENROLLMENT-REJECTED
000430         ADD 1 TO WK-TOT-ENROLL-REJECTED
000440         GO TO 2000-ENROLL-STUDENT-EXIT
000450     END-IF.
000460*    GATE 4 -- BALANCE SHORT OF THE FLAT FEE. REJECT.
000470     PERFORM 2200-CHECK-CAPACITY THRU 2200-CHECK-CAPACITY-EXIT.
000480     IF ENROLLMENT-REJECTED
000490         ADD 1 TO WK-TOT-ENROLL-REJECTED
000500         GO TO 2000-ENROLL-STUDENT-EXIT
000510     END-IF.
000520*    GATE 5 -- EXAM ALREADY AT MAX-STUDENTS CAPACITY. REJECT.
000530*    ALL FIVE GATES CLEARED -- POST THE ENROLLMENT AND ATTEMPT
000540*    AN AUTOMATIC ROOM/TIME SCHEDULE FOR THE NEW SE ROW.
000550     PERFORM 2300-POST-ENROLLMENT THRU 2300-POST-ENROLLMENT-EXIT.
000560     MOVE WK-NEW-SE-SUB TO WK-CUR-SE-IDX.
000570     PERFORM 4000-SCHEDULE-EXAM THRU 4000-SCHEDULE-EXAM-EXIT.
000580 2000-ENROLL-STUDENT-EXIT.
000590     EXIT.
000600*
000610*    2050-DERIVE-EXAM-STATUS -- "AVAILABLE" MEANS THE EXAM DATE IS
000620*    STRICTLY AFTER TODAY.  ON OR BEFORE TODAY THE EXAM IS
000630*    ONGOING OR ALREADY OVER AND NEITHER LETS A NEW STUDENT IN.
000640*    THIS IS A DISPLAY-TIME DERIVATION ONLY -- NOTHING IS STORED
000650*    BACK TO THE EXAM RECORD.
000660 2050-DERIVE-EXAM-STATUS.
000670     IF TB-EX-DATE(EX-IDX) > GDTV-TODAY-CCYYMMDD
000680         MOVE "Y" TO WK-EXAM-AVAILABLE-SW
000690     ELSE
000700         MOVE "N" TO WK-EXAM-AVAILABLE-SW
000710     END-IF.
000720 2050-DERIVE-EXAM-STATUS-EXIT.
000730     EXIT.
000740*
000750*    2010-FIND-STUDENT-BY-ID -- LINEAR SCAN OF ST-TABLE, SAME
000760*    SEARCH SHAPE 4010-FIND-EXAM-BY-ID USES OVER EX-TABLE; NO
000770*    TABLE IS KEPT IN STUDENT-ID ORDER SO THERE IS NO BINARY-
000780*    SEARCH SHORTCUT TO TAKE HERE.
000790 2010-FIND-STUDENT-BY-ID.
000800     MOVE "N" TO WK-FOUND-STUDENT.
000810     SET ST-IDX TO 1.
000820     PERFORM 2015-CHECK-ONE-STUDENT THRU 2015-CHECK-ONE-STUDENT-EXIT
000830         UNTIL FOUND-STUDENT OR ST-IDX > WK-ST-COUNT.
000840 2010-FIND-STUDENT-BY-ID-EXIT.
000850     EXIT.
000860*
000870*    ONE SUBSCRIPT OF THE SCAN ABOVE -- MATCH SETS THE SWITCH AND
000880*    LEAVES ST-IDX POINTING AT THE FOUND ROW; NO MATCH ADVANCES.
000890 2015-CHECK-ONE-STUDENT.
000900     IF TB-ST-ID(ST-IDX) = WK-LOOKUP-STUDENT-ID
000910         MOVE "Y" TO WK-FOUND-STUDENT
000920     ELSE
000930         SET ST-IDX UP BY 1
000940     END-IF.
000950 2015-CHECK-ONE-STUDENT-EXIT.
000960     EXIT.
000970*
000980*    2100-CHECK-BALANCE -- EXAM-FEE IS A FLAT 150.00 FOR EVERY
000990*    EXAM; A STUDENT WHOSE BALANCE WON'T COVER IT IS REJECTED.
001000 2100-CHECK-BALANCE.
001010     MOVE "N" TO WK-ENROLL-REJECT-SW.
001020     IF TB-ST-BALANCE(ST-IDX) < WK-EXAM-FEE-CONST
001030*        WK-SHORTFALL IS SCRATCH ONLY -- NOTHING READS IT BACK;
001040*        IT EXISTED IN THE OLD VOUCHER JOB'S BALANCE CHECK AND
001050*        WAS LEFT IN PLACE HERE IN CASE A FUTURE REJECT-REASON
001060*        LINE ON THE REPORT WANTS IT (RQ-4471 DID NOT ASK FOR ONE).
001070         COMPUTE WK-SHORTFALL =
001080             WK-EXAM-FEE-CONST - TB-ST-BALANCE(ST-IDX)
001090         MOVE "Y" TO WK-ENROLL-REJECT-SW
001100     END-IF.
001110 2100-CHECK-BALANCE-EXIT.
001120     EXIT.
001130*
001140*    2200-CHECK-CAPACITY -- COUNTS EVERY STUDENT-EXAM ROW ALREADY
001150*    ON FILE FOR THIS EXAM, REGARDLESS OF STATUS, AGAINST
001160*    EXAM-MAX-STUDENTS.
001170 2200-CHECK-CAPACITY.
001180     MOVE "N" TO WK-ENROLL-REJECT-SW.
001190     PERFORM 2210-COUNT-ENROLLED THRU 2210-COUNT-ENROLLED-EXIT.
001200     IF WK-ENROLL-COUNT NOT < TB-EX-MAX-STUD(EX-IDX)
001210         MOVE "Y" TO WK-ENROLL-REJECT-SW
001220     END-IF.
001230 2200-CHECK-CAPACITY-EXIT.
001240     EXIT.
001250*
001260*    2210-COUNT-ENROLLED -- FULL PASS OF SE-TABLE COUNTING EVERY
001270*    ROW AGAINST WK-CUR-EXAM-ID, ENROLLED/PAID/SCHEDULED ALL COUNT
001280*    THE SAME -- A SEAT TAKEN IS A SEAT TAKEN REGARDLESS OF STATUS.
001290 2210-COUNT-ENROLLED.
001300     MOVE 0 TO WK-ENROLL-COUNT.
001310     SET SE-IDX TO 1.
001320     PERFORM 2220-TALLY-ONE-SE THRU 2220-TALLY-ONE-SE-EXIT
001330         UNTIL SE-IDX > WK-SE-COUNT.
001340 2210-COUNT-ENROLLED-EXIT.
001350     EXIT.
001360*
001370*    ONE SUBSCRIPT OF THE CAPACITY SCAN -- BUMP THE TALLY ON A
001380*    MATCHING EXAM-ID, ADVANCE EITHER WAY.
001390 2220-TALLY-ONE-SE.
001400     IF TB-SE-EXAM-ID(SE-IDX) = WK-CUR-EXAM-ID
001410         ADD 1 TO WK-ENROLL-COUNT
001420     END-IF.
001430     SET SE-IDX UP BY 1.
001440 2220-TALLY-ONE-SE-EXIT.
001450     EXIT.
001460*
001470*    2300-POST-ENROLLMENT -- DEDUCTS THE FLAT FEE FROM THE
001480*    STUDENT'S BALANCE AND APPENDS A NEW STUDENT-EXAM ROW, ALREADY
001490*    ENROLLED AND PAID (THE FEE WAS JUST TAKEN OUT OF THE BALANCE),
001500*    WITH THE NEXT KEY OUT OF THE CONTROL FILE.
001510 2300-POST-ENROLLMENT.
001520     SUBTRACT WK-EXAM-FEE-CONST FROM TB-ST-BALANCE(ST-IDX).
001530*    TABLE GROWS BY ONE ROW -- WK-NEW-SE-SUB IS THE SUBSCRIPT THE
001540*    CALLER (2000 ABOVE) PASSES ON TO 4000-SCHEDULE-EXAM.
001550     ADD 1 TO WK-SE-COUNT.
001560     MOVE WK-SE-COUNT TO WK-NEW-SE-SUB.
001570*    NEXT SE-ID COMES OUT OF THE CONTROL RECORD, NOT A RESEQUENCE
001580*    OF THE TABLE -- THE KEY SURVIVES ACROSS RUNS VIA CTL-LAST-SE-ID.
001590     ADD 1 TO CTL-LAST-SE-ID.
001600     MOVE CTL-LAST-SE-ID TO WK-NEW-SE-ID.
001610     MOVE WK-NEW-SE-ID TO TB-SE-ID(WK-NEW-SE-SUB).
001620     MOVE WK-CUR-STUDENT-ID TO TB-SE-STUDENT-ID(WK-NEW-SE-SUB).
001630     MOVE WK-CUR-EXAM-ID TO TB-SE-EXAM-ID(WK-NEW-SE-SUB).
001640     MOVE "Enrolled  " TO TB-SE-STATUS(WK-NEW-SE-SUB).
001650*    IS-PAID IS SET HERE, NOT BY A SEPARATE PAYMENT TRANSACTION --
001660*    THE FEE WAS ALREADY TAKEN OUT OF THE BALANCE ABOVE.
001670     MOVE 1 TO TB-SE-IS-PAID(WK-NEW-SE-SUB).
001680*    NOT YET SCHEDULED -- ZERO DATE/TIME AND BLANK ROOM UNTIL
001690*    4000-SCHEDULE-EXAM (CALLED BY 2000 ABOVE) FILLS THEM IN.
001700     MOVE 0 TO TB-SE-SCHED-DATE(WK-NEW-SE-SUB).
001710     MOVE 0 TO TB-SE-SCHED-TIME(WK-NEW-SE-SUB).
001720     MOVE SPACES TO TB-SE-ROOM(WK-NEW-SE-SUB).
001730     ADD 1 TO WK-TOT-ENROLL-POSTED.
001740 2300-POST-ENROLLMENT-EXIT.
001750     EXIT.
